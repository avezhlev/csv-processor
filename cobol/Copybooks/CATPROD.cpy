000100******************************************************************CATPROD 
000200* Copybook: CATPROD                                               CATPROD 
000300* Author: ANDRE RAFFUL                                            CATPROD 
000400* Date: 08/04/2024                                                CATPROD 
000500* Purpose: LAYOUT DO REGISTRO DO CATALOGO EXTERNO DE PRODUTOS     CATPROD 
000600*          (FEED DE COTACOES RECEBIDO DOS PARCEIROS EM CSV) -     CATPROD 
000700*          USADO PELOS PROGRAMAS SCMP0610/SCMP0620/SCMP0630 TANTO CATPROD 
000800*          NOS ARQUIVOS DE TRABALHO QUANTO NO REGISTRO DE SAIDA.  CATPROD 
000900* Alteracoes: 08/04/2024 - AR - CRIACAO DO LAYOUT (SCM-118)        CATPROD
001000*             22/04/2024 - AR - AJUSTE DE TAMANHO DA DESCRICAO    CATPROD 
001100*                                PARA 100 POSICOES (SCM-121)      CATPROD 
001200*             30/04/2024 - AR - INCLUSAO DA REDEFINES DE PRECO    CATPROD 
001300*                                PARA EDICAO EM RELATORIO (SCM-124)CATPROD
001400*             03/05/2024 - AR - AUMENTO DO FILLER FINAL DE X(05)  CATPROD 
001500*                                PARA X(15), RESERVANDO ESPACO    CATPROD 
001600*                                PARA EXPANSAO FUTURA (SCM-127)   CATPROD 
001700******************************************************************CATPROD 
001800*                                                                 CATPROD 
001900 01  CAT-REG-CATALOGO.                                            CATPROD 
002000*        CODIGO DO PRODUTO NO CATALOGO EXTERNO - TAMBEM E A       CATPROD 
002100*        CHAVE DE AGRUPAMENTO (GRUPO) USADA NA SELECAO TOP-N.     CATPROD 
002200     05  CAT-COD-PRODUTO             PIC S9(09).                  CATPROD 
002300*        VISAO ALFANUMERICA DO CODIGO, USADA NA MONTAGEM DA       CATPROD 
002400*        LINHA CSV DE SAIDA (STRING NAO ACEITA CAMPO NUMERICO     CATPROD 
002500*        COM SINAL SEM EDICAO PREVIA).                            CATPROD 
002600     05  CAT-COD-PRODUTO-ALFA REDEFINES CAT-COD-PRODUTO           CATPROD 
002700                                 PIC X(09).                       CATPROD 
002800*        DESCRICAO/NOME DO PRODUTO, TEXTO LIVRE VINDO DO          CATPROD 
002900*        PARCEIRO - NAO E VALIDADO.                               CATPROD 
003000     05  CAT-DESC-PRODUTO            PIC X(100).                  CATPROD 
003100*        CODIGO DE CONDICAO DO PRODUTO (EX: NEW, USED) - TEXTO    CATPROD 
003200*        LIVRE, COMPARADO LEXICOGRAFICAMENTE NO CRITERIO DE       CATPROD 
003300*        DESEMPATE.                                               CATPROD 
003400     05  CAT-COD-CONDICAO            PIC X(20).                   CATPROD 
003500*        SIGLA DO ESTADO AMERICANO (UF) DO VENDEDOR - TEXTO       CATPROD 
003600*        LIVRE, ULTIMO CRITERIO DE DESEMPATE.                     CATPROD 
003700     05  CAT-SGL-ESTADO              PIC X(02).                   CATPROD 
003800*        PRECO DO PRODUTO, 2 CASAS DECIMAIS - CRITERIO PRINCIPAL  CATPROD 
003900*        DE CLASSIFICACAO (MENOR PRECO PRIMEIRO).                 CATPROD 
004000     05  CAT-VLR-PRECO               PIC S9(09)V9(02).            CATPROD 
004100*        VISAO EDITADA DO PRECO (SEM SINAL, PARA STRING/DISPLAY). CATPROD 
004200     05  CAT-VLR-PRECO-EDICAO REDEFINES CAT-VLR-PRECO             CATPROD 
004300                                 PIC 9(09)V9(02).                 CATPROD 
004400*        INDICADOR DE REGISTRO VALIDO - "S" SE PASSOU NA          CATPROD 
004500*        VALIDACAO DE CAMPOS NUMERICOS DA REGRA DE NEGOCIO 1.     CATPROD 
004600     05  CAT-IND-REGISTRO-VALIDO     PIC X(01).                   CATPROD 
004700         88  CAT-REGISTRO-VALIDO         VALUE "S".               CATPROD 
004800         88  CAT-REGISTRO-INVALIDO       VALUE "N".               CATPROD 
004900*        PREENCHIMENTO ATE O TAMANHO PADRAO DE REGISTRO DE        CATPROD 
005000*        TRABALHO DO CATALOGO (158 POSICOES).                     CATPROD 
005100     05  FILLER                      PIC X(15).                   CATPROD 
005200*                                                                 CATPROD 
