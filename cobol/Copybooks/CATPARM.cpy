000100******************************************************************CATPARM 
000200* Copybook: CATPARM                                               CATPARM 
000300* Author: ANDRE RAFFUL                                            CATPARM 
000400* Date: 08/04/2024                                                CATPARM 
000500* Purpose: AREA DE COMUNICACAO ENTRE O JOB PRINCIPAL SCMP0600 E   CATPARM 
000600*          AS ROTINAS SCMP0610/SCMP0620/SCMP0630 - CARREGA OS     CATPARM 
000700*          LIMITES DO EXTRATO (GRUPO E TOTAL) E OS CONTADORES DE  CATPARM 
000800*          RETORNO DE CADA FASE. EQUIVALENTE A UM PARM DE JCL.    CATPARM 
000900* Alteracoes: 08/04/2024 - AR - CRIACAO (SCM-118)                 CATPARM 
001000*             15/04/2024 - AR - INCLUSAO DOS CONTADORES DE        CATPARM 
001100*                                RETORNO POR FASE (SCM-119)       CATPARM 
001200*             03/05/2024 - AR - INCLUSAO DO INDICADOR DE ERRO     CATPARM 
001300*                             FATAL PARA ABORTAR O JOB (SCM-127)   CATPARM
001400******************************************************************CATPARM 
001500*                                                                 CATPARM 
001600 01  CAT-PARAMETROS-JOB.                                          CATPARM 
001700*        LIMITE DE REGISTROS POR GRUPO (CODIGO DE PRODUTO) -      CATPARM 
001800*        CARTAO PARMCARD POS 01-05; DEFAULT 20 SE AUSENTE.        CATPARM 
001900     05  CAT-LIMITE-GRUPO            PIC 9(05)   COMP.            CATPARM 
002000*        LIMITE TOTAL DE REGISTROS NO EXTRATO FINAL - CARTAO      CATPARM 
002100*        PARMCARD POS 06-12; DEFAULT 1000 SE AUSENTE.             CATPARM 
002200     05  CAT-LIMITE-TOTAL            PIC 9(07)   COMP.            CATPARM 
002300*        CONTADORES DE RETORNO, PREENCHIDOS POR CADA ROTINA E     CATPARM 
002400*        EXIBIDOS PELO JOB PRINCIPAL AO FINAL DO PROCESSAMENTO.   CATPARM 
002500     05  CAT-QTD-LINHAS-LIDAS        PIC 9(07)   COMP.            CATPARM 
002600     05  CAT-QTD-LINHAS-DESCARTADAS  PIC 9(07)   COMP.            CATPARM 
002700     05  CAT-QTD-ARQUIVOS-IGNORADOS  PIC 9(05)   COMP.            CATPARM 
002800     05  CAT-QTD-SOBREV-GRUPO        PIC 9(07)   COMP.            CATPARM 
002900     05  CAT-QTD-GRAVADOS-SAIDA      PIC 9(07)   COMP.            CATPARM 
003000*        INDICADOR DE ERRO FATAL - LIGADO POR QUALQUER ROTINA     CATPARM 
003100*        QUE NAO CONSIGA ABRIR UM ARQUIVO OBRIGATORIO.            CATPARM 
003200     05  CAT-IND-ERRO-FATAL          PIC X(01).                   CATPARM 
003300         88  CAT-ERRO-FATAL              VALUE "S".               CATPARM 
003400         88  CAT-SEM-ERRO-FATAL          VALUE "N".               CATPARM 
003500     05  FILLER                      PIC X(10).                   CATPARM 
003600*                                                                 CATPARM 
