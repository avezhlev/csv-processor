000100******************************************************************SCMP0630
000200* PROGRAM-ID: SCMP0630                                            SCMP0630
000300* PURPOSE:    GERACAO DO EXTRATO FINAL DE CATALOGO EM CSV - LE    SCMP0630
000400*             O ARQUIVO DE TRABALHO JA SELECIONADO E ORDENADO     SCMP0630
000500*             PELO SCMP0620 E GRAVA CADA REGISTRO NO FORMATO      SCMP0630
000600*             CSV PADRAO (RFC4180) - CAMPOS SEPARADOS POR         SCMP0630
000700*             VIRGULA, ENTRE ASPAS QUANDO CONTIVEREM VIRGULA OU   SCMP0630
000800*             ASPAS, SEM LINHA DE CABECALHO.                      SCMP0630
000900******************************************************************SCMP0630
001000 IDENTIFICATION DIVISION.                                         SCMP0630
001100 PROGRAM-ID.    SCMP0630.                                         SCMP0630
001200 AUTHOR.        ANDRE RAFFUL.                                     SCMP0630
001300 INSTALLATION.  CPD COMPRAS-MERCADO.                              SCMP0630
001400 DATE-WRITTEN.  22/04/1987.                                       SCMP0630
001500 DATE-COMPILED.                                                   SCMP0630
001600 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.                 SCMP0630
001700******************************************************************SCMP0630
001800* HISTORICO DE ALTERACOES                                         SCMP0630
001900*-----------------------------------------------------------------SCMP0630
002000* DATA       AUTOR  CHAMADO   DESCRICAO                           SCMP0630
002100*-----------------------------------------------------------------SCMP0630
002200* 22/04/1987 AR     SCM-120   VERSAO INICIAL - GERACAO DO CSV DE  SCMP0630
002300*                             SAIDA A PARTIR DO ARQUIVO JA        SCMP0630
002400*                             CLASSIFICADO PELA ROTINA DE SORT.   SCMP0630
002500* 19/08/1988 AR     SCM-125   INCLUSAO DAS ASPAS QUANDO O CAMPO   SCMP0630
002600*                             TRAZ VIRGULA (RECLAMACAO DO         SCMP0630
002700*                             PARCEIRO QUE RECEBE O EXTRATO).     SCMP0630
002800* 02/02/1990 MSF    SCM-133   ESCAPE DE ASPAS DUPLICADAS DENTRO   SCMP0630
002900*                             DE CAMPO JA COTADO.                 SCMP0630
003000* 11/09/1998 RAF    SCM-160   AJUSTE Y2K - NAO AFETA ESTE FONTE   SCMP0630
003100*                             (NAO HA CAMPO DE DATA GRAVADO),     SCMP0630
003200*                             REVISADO POR EXIGENCIA DO COMITE    SCMP0630
003300*                             Y2K DO CPD.                         SCMP0630
003400* 30/03/2004 AR     SCM-176   CODIGO E PRECO PASSARAM A SAIR SEM  SCMP0630
003500*                             ZEROS A ESQUERDA NO CSV.            SCMP0630
003600* 08/04/2024 AR     SCM-120   REVISAO GERAL PARA O NOVO FEED DE   SCMP0630
003700*                             CATALOGO EXTERNO (PORTE ORIGINAL).  SCMP0630
003800******************************************************************SCMP0630
003900*                                                                 SCMP0630
004000 ENVIRONMENT DIVISION.                                            SCMP0630
004100 CONFIGURATION SECTION.                                           SCMP0630
004200 SOURCE-COMPUTER.   IBM-4381.                                     SCMP0630
004300 OBJECT-COMPUTER.   IBM-4381.                                     SCMP0630
004400 SPECIAL-NAMES.                                                   SCMP0630
004500     C01 IS TOP-OF-FORM                                           SCMP0630
004600     CLASS DIGITO-VALIDO IS "0" THRU "9"                          SCMP0630
004700     UPSI-0 ON  STATUS IS CHAVE-TRACE-LIGADA                      SCMP0630
004800     UPSI-0 OFF STATUS IS CHAVE-TRACE-DESLIGADA.                  SCMP0630
004900*                                                                 SCMP0630
005000 INPUT-OUTPUT SECTION.                                            SCMP0630
005100 FILE-CONTROL.                                                    SCMP0630
005200*                                                                 SCMP0630
005300     SELECT WK-CATALOGO-FINAL ASSIGN TO "WKCATFIN"                SCMP0630
005400          ORGANIZATION   IS SEQUENTIAL                            SCMP0630
005500          ACCESS         IS SEQUENTIAL                            SCMP0630
005600          FILE STATUS    IS WS-FS-CATALOGO-FINAL.                 SCMP0630
005700*                                                                 SCMP0630
005800     SELECT SCMO0630          ASSIGN TO "SCMO0630"                SCMP0630
005900          ORGANIZATION   IS LINE SEQUENTIAL                       SCMP0630
006000          ACCESS         IS SEQUENTIAL                            SCMP0630
006100          FILE STATUS    IS WS-FS-SAIDA.                          SCMP0630
006200*                                                                 SCMP0630
006300 DATA DIVISION.                                                   SCMP0630
006400 FILE SECTION.                                                    SCMP0630
006500*                                                                 SCMP0630
006600 FD  WK-CATALOGO-FINAL.                                           SCMP0630
006700 01  REG-CATALOGO-FINAL              PIC X(158).                  SCMP0630
006800*                                                                 SCMP0630
006900 FD  SCMO0630.                                                    SCMP0630
007000 01  REG-LINHA-SAIDA                 PIC X(300).                  SCMP0630
007100*                                                                 SCMP0630
007200 WORKING-STORAGE SECTION.                                         SCMP0630
007300*                                                                 SCMP0630
007400 01  WS-REG-CATALOGO.                                             SCMP0630
007500     COPY CATPROD.                                                SCMP0630
007600*                                                                 SCMP0630
007700 77  WS-FS-CATALOGO-FINAL             PIC X(02).                  SCMP0630
007800     88  WS-FS-CATALOGO-FINAL-OK          VALUE "00".             SCMP0630
007900*                                                                 SCMP0630
008000 77  WS-FS-SAIDA                      PIC X(02).                  SCMP0630
008100     88  WS-FS-SAIDA-OK                   VALUE "00".             SCMP0630
008200*                                                                 SCMP0630
008300 77  WS-FIM-FINAL                     PIC X(01) VALUE "N".        SCMP0630
008400     88  FLAG-FIM-FINAL                   VALUE "S".              SCMP0630
008500*                                                                 SCMP0630
008600 77  WS-IND-FINAL-ABERTO              PIC X(01) VALUE "N".        SCMP0630
008700     88  WS-FINAL-ABERTO                  VALUE "S".              SCMP0630
008800*                                                                 SCMP0630
008900 77  WS-IND-SAIDA-ABERTA              PIC X(01) VALUE "N".        SCMP0630
009000     88  WS-SAIDA-ABERTA                  VALUE "S".              SCMP0630
009100*                                                                 SCMP0630
009200*    DATA/HORA DE INICIO DA GERACAO, PARA A MENSAGEM DE TRACE NO  SCMP0630
009300*    CONSOLE DO JOB (MESMA TECNICA DE ACCEPT FROM DATE USADA NA   SCMP0630
009400*    LISTAGEM DE PRECOS DO SISTEMA).                              SCMP0630
009500*                                                                 SCMP0630
009600 01  WS-DATA-HORA-GERACAO.                                        SCMP0630
009700     05  WS-DHG-DATA                  PIC 9(08).                  SCMP0630
009800     05  WS-DHG-HORA                  PIC 9(08).                  SCMP0630
009900 01  WS-DATA-HORA-GERACAO-R REDEFINES WS-DATA-HORA-GERACAO.       SCMP0630
010000     05  WS-DHG-DATA-AAAAMMDD.                                    SCMP0630
010100         10  WS-DHG-ANO               PIC 9(04).                  SCMP0630
010200         10  WS-DHG-MES               PIC 9(02).                  SCMP0630
010300         10  WS-DHG-DIA               PIC 9(02).                  SCMP0630
010400     05  FILLER                       PIC X(08).                  SCMP0630
010500*                                                                 SCMP0630
010600*    VISOES EDITADAS DO CODIGO E DO PRECO, SEM ZEROS A ESQUERDA,  SCMP0630
010700*    USADAS NA MONTAGEM DO CAMPO CSV (SCM-176).                   SCMP0630
010800*                                                                 SCMP0630
010900 01  WS-COD-PRODUTO-EDITADO           PIC Z(8)9.                  SCMP0630
011000 01  WS-COD-PRODUTO-EDITADO-ALFA REDEFINES WS-COD-PRODUTO-EDITADO SCMP0630
011100                                     PIC X(09).                   SCMP0630
011200*                                                                 SCMP0630
011300 01  WS-VLR-PRECO-EDITADO             PIC -(8)9.99.               SCMP0630
011400 01  WS-VLR-PRECO-EDITADO-ALFA REDEFINES WS-VLR-PRECO-EDITADO     SCMP0630
011500                                     PIC X(12).                   SCMP0630
011600*                                                                 SCMP0630
011700*    AREA GENERICA DE TRABALHO PARA REMOCAO DE BRANCOS A          SCMP0630
011800*    ESQUERDA (CODIGO E PRECO EDITADOS) E PARA O CALCULO DO       SCMP0630
011900*    TAMANHO UTIL DE CAMPOS DE TEXTO (NOME/CONDICAO/UF).          SCMP0630
012000*                                                                 SCMP0630
012100 01  WS-CMP-ENTRADA                   PIC X(20) VALUE SPACES.     SCMP0630
012200 01  WS-CMP-SAIDA                     PIC X(20) VALUE SPACES.     SCMP0630
012300 77  WS-CMP-POS                       PIC 9(03) COMP VALUE ZERO.  SCMP0630
012400 77  WS-CMP-SAIDA-TAM                 PIC 9(03) COMP VALUE ZERO.  SCMP0630
012500*                                                                 SCMP0630
012600 01  WS-CMP-BRUTO                     PIC X(100) VALUE SPACES.    SCMP0630
012700 77  WS-CMP-BRUTO-TAM                 PIC 9(03) COMP VALUE ZERO.  SCMP0630
012800*                                                                 SCMP0630
012900*    CAMPO CORRENTE JA PRONTO PARA ENTRAR NA LINHA CSV (SEM       SCMP0630
013000*    BRANCOS INUTEIS, MAS AINDA SEM ASPAS DE PROTECAO).           SCMP0630
013100*                                                                 SCMP0630
013200 01  WS-CAMPO-SAIDA-TXT               PIC X(100) VALUE SPACES.    SCMP0630
013300 77  WS-CAMPO-SAIDA-TAM               PIC 9(03) COMP VALUE ZERO.  SCMP0630
013400 77  WS-IDX-CAMPO-SAIDA               PIC 9(01) COMP VALUE 1.     SCMP0630
013500 77  WS-CAMPO-POS                     PIC 9(03) COMP VALUE ZERO.  SCMP0630
013600*                                                                 SCMP0630
013700 77  WS-IND-PRECISA-ASPAS             PIC X(01) VALUE "N".        SCMP0630
013800     88  WS-PRECISA-ASPAS                 VALUE "S".              SCMP0630
013900     88  WS-CAMPO-SEM-ASPAS               VALUE "N".              SCMP0630
014000*                                                                 SCMP0630
014100 01  WS-LINHA-SAIDA                   PIC X(300) VALUE SPACES.    SCMP0630
014200 77  WS-PONTEIRO-SAIDA                PIC 9(03) COMP VALUE 1.     SCMP0630
014300*                                                                 SCMP0630
014400 LINKAGE SECTION.                                                 SCMP0630
014500*                                                                 SCMP0630
014600 01  LK-COM-AREA.                                                 SCMP0630
014700     COPY CATPARM.                                                SCMP0630
014800*                                                                 SCMP0630
014900 PROCEDURE DIVISION USING LK-COM-AREA.                            SCMP0630
015000*                                                                 SCMP0630
015100 MAIN-PROCEDURE.                                                  SCMP0630
015200*                                                                 SCMP0630
015300     PERFORM P100-INICIALIZA          THRU P100-FIM.              SCMP0630
015400*                                                                 SCMP0630
015500     IF CAT-SEM-ERRO-FATAL                                        SCMP0630
015600         PERFORM P300-LE-E-GRAVA      THRU P300-FIM               SCMP0630
015700                 UNTIL FLAG-FIM-FINAL                             SCMP0630
015800     END-IF.                                                      SCMP0630
015900*                                                                 SCMP0630
016000     PERFORM P900-FIM.                                            SCMP0630
016100*                                                                 SCMP0630
016200 P100-INICIALIZA.                                                 SCMP0630
016300*                                                                 SCMP0630
016400     ACCEPT WS-DHG-DATA               FROM DATE YYYYMMDD.         SCMP0630
016500     ACCEPT WS-DHG-HORA               FROM TIME.                  SCMP0630
016600*                                                                 SCMP0630
016700     DISPLAY "SCMP0630 - INICIO DA GERACAO DO EXTRATO EM "        SCMP0630
016800             WS-DHG-DIA "/" WS-DHG-MES "/" WS-DHG-ANO.            SCMP0630
016900*                                                                 SCMP0630
017000     OPEN INPUT WK-CATALOGO-FINAL.                                SCMP0630
017100*                                                                 SCMP0630
017200     IF NOT WS-FS-CATALOGO-FINAL-OK                               SCMP0630
017300         DISPLAY "SCMP0630 - ERRO NA ABERTURA DO CATALOGO "       SCMP0630
017400                 "FINAL. FILE STATUS: " WS-FS-CATALOGO-FINAL      SCMP0630
017500         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0630
017600         SET  FLAG-FIM-FINAL          TO TRUE                     SCMP0630
017700     ELSE                                                         SCMP0630
017800         SET  WS-FINAL-ABERTO         TO TRUE                     SCMP0630
017900         OPEN OUTPUT SCMO0630                                     SCMP0630
018000         IF NOT WS-FS-SAIDA-OK                                    SCMP0630
018100             DISPLAY "SCMP0630 - ERRO NA ABERTURA DO EXTRATO "    SCMP0630
018200                     "DE SAIDA. FILE STATUS: " WS-FS-SAIDA        SCMP0630
018300             SET  CAT-ERRO-FATAL      TO TRUE                     SCMP0630
018400             SET  FLAG-FIM-FINAL      TO TRUE                     SCMP0630
018500         ELSE                                                     SCMP0630
018600             SET  WS-SAIDA-ABERTA     TO TRUE                     SCMP0630
018700         END-IF                                                   SCMP0630
018800     END-IF.                                                      SCMP0630
018900*                                                                 SCMP0630
019000 P100-FIM.                                                        SCMP0630
019100*                                                                 SCMP0630
019200 P300-LE-E-GRAVA.                                                 SCMP0630
019300*                                                                 SCMP0630
019400     READ WK-CATALOGO-FINAL INTO WS-REG-CATALOGO                  SCMP0630
019500         AT END                                                   SCMP0630
019600             SET  FLAG-FIM-FINAL      TO TRUE                     SCMP0630
019700         NOT AT END                                               SCMP0630
019800             PERFORM P400-MONTA-LINHA-CSV                         SCMP0630
019900                                     THRU P400-FIM                SCMP0630
020000             PERFORM P700-GRAVA-LINHA                             SCMP0630
020100                                     THRU P700-FIM                SCMP0630
020200     END-READ.                                                    SCMP0630
020300*                                                                 SCMP0630
020400 P300-FIM.                                                        SCMP0630
020500*                                                                 SCMP0630
020600******************************************************************SCMP0630
020700* P400 - MONTA A LINHA CSV DE SAIDA COM OS 5 CAMPOS DO CATALOGO,  SCMP0630
020800* NA ORDEM: CODIGO, NOME, CONDICAO, UF, PRECO.                    SCMP0630
020900******************************************************************SCMP0630
021000 P400-MONTA-LINHA-CSV.                                            SCMP0630
021100*                                                                 SCMP0630
021200     MOVE SPACES                     TO WS-LINHA-SAIDA.           SCMP0630
021300     MOVE 1                          TO WS-PONTEIRO-SAIDA.        SCMP0630
021400*                                                                 SCMP0630
021500     MOVE 1                          TO WS-IDX-CAMPO-SAIDA.       SCMP0630
021600     PERFORM P410-PREPARA-CODIGO     THRU P410-FIM.               SCMP0630
021700     PERFORM P650-EMITE-CAMPO        THRU P650-FIM.               SCMP0630
021800*                                                                 SCMP0630
021900     MOVE 2                          TO WS-IDX-CAMPO-SAIDA.       SCMP0630
022000     PERFORM P420-PREPARA-NOME       THRU P420-FIM.               SCMP0630
022100     PERFORM P650-EMITE-CAMPO        THRU P650-FIM.               SCMP0630
022200*                                                                 SCMP0630
022300     MOVE 3                          TO WS-IDX-CAMPO-SAIDA.       SCMP0630
022400     PERFORM P430-PREPARA-CONDICAO   THRU P430-FIM.               SCMP0630
022500     PERFORM P650-EMITE-CAMPO        THRU P650-FIM.               SCMP0630
022600*                                                                 SCMP0630
022700     MOVE 4                          TO WS-IDX-CAMPO-SAIDA.       SCMP0630
022800     PERFORM P440-PREPARA-ESTADO     THRU P440-FIM.               SCMP0630
022900     PERFORM P650-EMITE-CAMPO        THRU P650-FIM.               SCMP0630
023000*                                                                 SCMP0630
023100     MOVE 5                          TO WS-IDX-CAMPO-SAIDA.       SCMP0630
023200     PERFORM P450-PREPARA-PRECO      THRU P450-FIM.               SCMP0630
023300     PERFORM P650-EMITE-CAMPO        THRU P650-FIM.               SCMP0630
023400*                                                                 SCMP0630
023500 P400-FIM.                                                        SCMP0630
023600*                                                                 SCMP0630
023700 P410-PREPARA-CODIGO.                                             SCMP0630
023800*                                                                 SCMP0630
023900     MOVE CAT-COD-PRODUTO             TO WS-COD-PRODUTO-EDITADO.  SCMP0630
024000     MOVE SPACES                      TO WS-CMP-ENTRADA.          SCMP0630
024100     MOVE WS-COD-PRODUTO-EDITADO-ALFA TO WS-CMP-ENTRADA.          SCMP0630
024200*                                                                 SCMP0630
024300     PERFORM P610-REMOVE-BRANCOS-ESQ THRU P610-FIM.               SCMP0630
024400*                                                                 SCMP0630
024500     MOVE WS-CMP-SAIDA                TO WS-CAMPO-SAIDA-TXT.      SCMP0630
024600     MOVE WS-CMP-SAIDA-TAM             TO WS-CAMPO-SAIDA-TAM.     SCMP0630
024700*                                                                 SCMP0630
024800 P410-FIM.                                                        SCMP0630
024900*                                                                 SCMP0630
025000 P420-PREPARA-NOME.                                               SCMP0630
025100*                                                                 SCMP0630
025200     MOVE CAT-DESC-PRODUTO            TO WS-CMP-BRUTO.            SCMP0630
025300*                                                                 SCMP0630
025400     PERFORM P616-TAMANHO-CAMPO-BRUTO THRU P616-FIM.              SCMP0630
025500*                                                                 SCMP0630
025600     MOVE WS-CMP-BRUTO                TO WS-CAMPO-SAIDA-TXT.      SCMP0630
025700     MOVE WS-CMP-BRUTO-TAM             TO WS-CAMPO-SAIDA-TAM.     SCMP0630
025800*                                                                 SCMP0630
025900 P420-FIM.                                                        SCMP0630
026000*                                                                 SCMP0630
026100 P430-PREPARA-CONDICAO.                                           SCMP0630
026200*                                                                 SCMP0630
026300     MOVE SPACES                      TO WS-CMP-BRUTO.            SCMP0630
026400     MOVE CAT-COD-CONDICAO            TO WS-CMP-BRUTO(1:20).      SCMP0630
026500*                                                                 SCMP0630
026600     PERFORM P616-TAMANHO-CAMPO-BRUTO THRU P616-FIM.              SCMP0630
026700*                                                                 SCMP0630
026800     MOVE WS-CMP-BRUTO                TO WS-CAMPO-SAIDA-TXT.      SCMP0630
026900     MOVE WS-CMP-BRUTO-TAM             TO WS-CAMPO-SAIDA-TAM.     SCMP0630
027000*                                                                 SCMP0630
027100 P430-FIM.                                                        SCMP0630
027200*                                                                 SCMP0630
027300 P440-PREPARA-ESTADO.                                             SCMP0630
027400*                                                                 SCMP0630
027500     MOVE SPACES                      TO WS-CMP-BRUTO.            SCMP0630
027600     MOVE CAT-SGL-ESTADO              TO WS-CMP-BRUTO(1:2).       SCMP0630
027700*                                                                 SCMP0630
027800     PERFORM P616-TAMANHO-CAMPO-BRUTO THRU P616-FIM.              SCMP0630
027900*                                                                 SCMP0630
028000     MOVE WS-CMP-BRUTO                TO WS-CAMPO-SAIDA-TXT.      SCMP0630
028100     MOVE WS-CMP-BRUTO-TAM             TO WS-CAMPO-SAIDA-TAM.     SCMP0630
028200*                                                                 SCMP0630
028300 P440-FIM.                                                        SCMP0630
028400*                                                                 SCMP0630
028500 P450-PREPARA-PRECO.                                              SCMP0630
028600*                                                                 SCMP0630
028700     MOVE CAT-VLR-PRECO               TO WS-VLR-PRECO-EDITADO.    SCMP0630
028800     MOVE SPACES                      TO WS-CMP-ENTRADA.          SCMP0630
028900     MOVE WS-VLR-PRECO-EDITADO-ALFA    TO WS-CMP-ENTRADA.         SCMP0630
029000*                                                                 SCMP0630
029100     PERFORM P610-REMOVE-BRANCOS-ESQ THRU P610-FIM.               SCMP0630
029200*                                                                 SCMP0630
029300     MOVE WS-CMP-SAIDA                TO WS-CAMPO-SAIDA-TXT.      SCMP0630
029400     MOVE WS-CMP-SAIDA-TAM             TO WS-CAMPO-SAIDA-TAM.     SCMP0630
029500*                                                                 SCMP0630
029600 P450-FIM.                                                        SCMP0630
029700*                                                                 SCMP0630
029800******************************************************************SCMP0630
029900* P610 - REMOVE OS BRANCOS A ESQUERDA DE UM CAMPO NUMERICO        SCMP0630
030000* EDITADO (CODIGO OU PRECO), DEIXANDO O TEXTO PRONTO PARA         SCMP0630
030100* ENTRAR NA LINHA CSV SEM ZEROS/BRANCOS DE PREENCHIMENTO.         SCMP0630
030200******************************************************************SCMP0630
030300 P610-REMOVE-BRANCOS-ESQ.                                         SCMP0630
030400*                                                                 SCMP0630
030500     MOVE SPACES                      TO WS-CMP-SAIDA.            SCMP0630
030600     MOVE ZERO                        TO WS-CMP-SAIDA-TAM.        SCMP0630
030700     MOVE 1                           TO WS-CMP-POS.              SCMP0630
030800*                                                                 SCMP0630
030900     PERFORM P611-PULA-BRANCO         THRU P611-FIM               SCMP0630
031000             UNTIL WS-CMP-POS > 20                                SCMP0630
031100                OR WS-CMP-ENTRADA(WS-CMP-POS:1) NOT = SPACE.      SCMP0630
031200*                                                                 SCMP0630
031300     IF WS-CMP-POS <= 20                                          SCMP0630
031400         COMPUTE WS-CMP-SAIDA-TAM = 20 - WS-CMP-POS + 1           SCMP0630
031500         MOVE WS-CMP-ENTRADA(WS-CMP-POS:WS-CMP-SAIDA-TAM)         SCMP0630
031600                                     TO WS-CMP-SAIDA              SCMP0630
031700     END-IF.                                                      SCMP0630
031800*                                                                 SCMP0630
031900 P610-FIM.                                                        SCMP0630
032000*                                                                 SCMP0630
032100 P611-PULA-BRANCO.                                                SCMP0630
032200*                                                                 SCMP0630
032300     ADD 1                            TO WS-CMP-POS.              SCMP0630
032400*                                                                 SCMP0630
032500 P611-FIM.                                                        SCMP0630
032600*                                                                 SCMP0630
032700******************************************************************SCMP0630
032800* P616 - CALCULA O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE UM     SCMP0630
032900* CAMPO DE TEXTO LIVRE (NOME, CONDICAO OU UF).                    SCMP0630
033000******************************************************************SCMP0630
033100 P616-TAMANHO-CAMPO-BRUTO.                                        SCMP0630
033200*                                                                 SCMP0630
033300     MOVE 100                         TO WS-CMP-BRUTO-TAM.        SCMP0630
033400*                                                                 SCMP0630
033500     PERFORM P617-RETROCEDE-BRANCO    THRU P617-FIM               SCMP0630
033600             UNTIL WS-CMP-BRUTO-TAM = ZERO                        SCMP0630
033700                OR WS-CMP-BRUTO(WS-CMP-BRUTO-TAM:1) NOT = SPACE.  SCMP0630
033800*                                                                 SCMP0630
033900 P616-FIM.                                                        SCMP0630
034000*                                                                 SCMP0630
034100 P617-RETROCEDE-BRANCO.                                           SCMP0630
034200*                                                                 SCMP0630
034300     SUBTRACT 1                       FROM WS-CMP-BRUTO-TAM.      SCMP0630
034400*                                                                 SCMP0630
034500 P617-FIM.                                                        SCMP0630
034600*                                                                 SCMP0630
034700******************************************************************SCMP0630
034800* P650 - ANEXA UM CAMPO NA LINHA CSV DE SAIDA, PROTEGENDO COM     SCMP0630
034900* ASPAS QUANDO NECESSARIO (RFC4180), E O SEPARADOR VIRGULA        SCMP0630
035000* QUANDO NAO FOR O ULTIMO CAMPO DO REGISTRO.                      SCMP0630
035100******************************************************************SCMP0630
035200 P650-EMITE-CAMPO.                                                SCMP0630
035300*                                                                 SCMP0630
035400     PERFORM P660-VERIFICA-NECESSIDADE-ASPAS                      SCMP0630
035500                                     THRU P660-FIM.               SCMP0630
035600*                                                                 SCMP0630
035700     IF WS-PRECISA-ASPAS                                          SCMP0630
035800         STRING QUOTE DELIMITED BY SIZE                           SCMP0630
035900                 INTO WS-LINHA-SAIDA                              SCMP0630
036000                 WITH POINTER WS-PONTEIRO-SAIDA                   SCMP0630
036100         PERFORM P670-COPIA-CAMPO-COM-ESCAPE                      SCMP0630
036200                                     THRU P670-FIM                SCMP0630
036300         STRING QUOTE DELIMITED BY SIZE                           SCMP0630
036400                 INTO WS-LINHA-SAIDA                              SCMP0630
036500                 WITH POINTER WS-PONTEIRO-SAIDA                   SCMP0630
036600     ELSE                                                         SCMP0630
036700         IF WS-CAMPO-SAIDA-TAM > ZERO                             SCMP0630
036800             STRING WS-CAMPO-SAIDA-TXT(1:WS-CAMPO-SAIDA-TAM)      SCMP0630
036900                     DELIMITED BY SIZE                            SCMP0630
037000                     INTO WS-LINHA-SAIDA                          SCMP0630
037100                     WITH POINTER WS-PONTEIRO-SAIDA               SCMP0630
037200         END-IF                                                   SCMP0630
037300     END-IF.                                                      SCMP0630
037400*                                                                 SCMP0630
037500     IF WS-IDX-CAMPO-SAIDA < 5                                    SCMP0630
037600         STRING "," DELIMITED BY SIZE                             SCMP0630
037700                 INTO WS-LINHA-SAIDA                              SCMP0630
037800                 WITH POINTER WS-PONTEIRO-SAIDA                   SCMP0630
037900     END-IF.                                                      SCMP0630
038000*                                                                 SCMP0630
038100 P650-FIM.                                                        SCMP0630
038200*                                                                 SCMP0630
038300 P660-VERIFICA-NECESSIDADE-ASPAS.                                 SCMP0630
038400*                                                                 SCMP0630
038500     SET  WS-CAMPO-SEM-ASPAS          TO TRUE.                    SCMP0630
038600     MOVE 1                           TO WS-CAMPO-POS.            SCMP0630
038700*                                                                 SCMP0630
038800     IF WS-CAMPO-SAIDA-TAM > ZERO                                 SCMP0630
038900         PERFORM P661-TESTA-UM-CARACTER                           SCMP0630
039000                                     THRU P661-FIM                SCMP0630
039100                 UNTIL WS-CAMPO-POS > WS-CAMPO-SAIDA-TAM          SCMP0630
039200                    OR WS-PRECISA-ASPAS                           SCMP0630
039300     END-IF.                                                      SCMP0630
039400*                                                                 SCMP0630
039500 P660-FIM.                                                        SCMP0630
039600*                                                                 SCMP0630
039700 P661-TESTA-UM-CARACTER.                                          SCMP0630
039800*                                                                 SCMP0630
039900     IF WS-CAMPO-SAIDA-TXT(WS-CAMPO-POS:1) = "," OR QUOTE         SCMP0630
040000         SET  WS-PRECISA-ASPAS        TO TRUE                     SCMP0630
040100     END-IF.                                                      SCMP0630
040200*                                                                 SCMP0630
040300     ADD 1                            TO WS-CAMPO-POS.            SCMP0630
040400*                                                                 SCMP0630
040500 P661-FIM.                                                        SCMP0630
040600*                                                                 SCMP0630
040700 P670-COPIA-CAMPO-COM-ESCAPE.                                     SCMP0630
040800*                                                                 SCMP0630
040900     MOVE 1                           TO WS-CAMPO-POS.            SCMP0630
041000*                                                                 SCMP0630
041100     IF WS-CAMPO-SAIDA-TAM > ZERO                                 SCMP0630
041200         PERFORM P671-COPIA-UM-CARACTER                           SCMP0630
041300                                     THRU P671-FIM                SCMP0630
041400                 UNTIL WS-CAMPO-POS > WS-CAMPO-SAIDA-TAM          SCMP0630
041500     END-IF.                                                      SCMP0630
041600*                                                                 SCMP0630
041700 P670-FIM.                                                        SCMP0630
041800*                                                                 SCMP0630
041900 P671-COPIA-UM-CARACTER.                                          SCMP0630
042000*                                                                 SCMP0630
042100     IF WS-CAMPO-SAIDA-TXT(WS-CAMPO-POS:1) = QUOTE                SCMP0630
042200         STRING QUOTE DELIMITED BY SIZE                           SCMP0630
042300                 INTO WS-LINHA-SAIDA                              SCMP0630
042400                 WITH POINTER WS-PONTEIRO-SAIDA                   SCMP0630
042500     END-IF.                                                      SCMP0630
042600*                                                                 SCMP0630
042700     STRING WS-CAMPO-SAIDA-TXT(WS-CAMPO-POS:1) DELIMITED BY SIZE  SCMP0630
042800             INTO WS-LINHA-SAIDA                                  SCMP0630
042900             WITH POINTER WS-PONTEIRO-SAIDA.                      SCMP0630
043000*                                                                 SCMP0630
043100     ADD 1                            TO WS-CAMPO-POS.            SCMP0630
043200*                                                                 SCMP0630
043300 P671-FIM.                                                        SCMP0630
043400*                                                                 SCMP0630
043500 P700-GRAVA-LINHA.                                                SCMP0630
043600*                                                                 SCMP0630
043700     MOVE SPACES                      TO REG-LINHA-SAIDA.         SCMP0630
043800*                                                                 SCMP0630
043900     IF WS-PONTEIRO-SAIDA > 1                                     SCMP0630
044000         MOVE WS-LINHA-SAIDA(1:WS-PONTEIRO-SAIDA - 1)             SCMP0630
044100                                     TO REG-LINHA-SAIDA           SCMP0630
044200     END-IF.                                                      SCMP0630
044300*                                                                 SCMP0630
044400     WRITE REG-LINHA-SAIDA.                                       SCMP0630
044500*                                                                 SCMP0630
044600     ADD 1                            TO CAT-QTD-GRAVADOS-SAIDA.  SCMP0630
044700*                                                                 SCMP0630
044800 P700-FIM.                                                        SCMP0630
044900*                                                                 SCMP0630
045000 P900-FIM.                                                        SCMP0630
045100*                                                                 SCMP0630
045200     IF WS-FINAL-ABERTO                                           SCMP0630
045300         CLOSE WK-CATALOGO-FINAL                                  SCMP0630
045400     END-IF.                                                      SCMP0630
045500*                                                                 SCMP0630
045600     IF WS-SAIDA-ABERTA                                           SCMP0630
045700         CLOSE SCMO0630                                           SCMP0630
045800     END-IF.                                                      SCMP0630
045900*                                                                 SCMP0630
046000     GOBACK.                                                      SCMP0630
046100*                                                                 SCMP0630
046200 END PROGRAM SCMP0630.                                            SCMP0630
