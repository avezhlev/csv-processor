000100******************************************************************SCMP0610
000200* PROGRAM-ID: SCMP0610                                            SCMP0610
000300* PURPOSE:    LEITURA E VALIDACAO DO FEED EXTERNO DE CATALOGO -   SCMP0610
000400*             VARRE TODOS OS ARQUIVOS CSV RELACIONADOS NO         SCMP0610
000500*             ARQUIVO DE CONTROLE, EXTRAI OS CAMPOS DE CADA       SCMP0610
000600*             LINHA E GRAVA NO ARQUIVO DE TRABALHO OS REGISTROS   SCMP0610
000700*             QUE PASSAREM NA VALIDACAO NUMERICA DE CODIGO E      SCMP0610
000800*             PRECO. LINHA OU ARQUIVO COM PROBLEMA E DESCARTADO   SCMP0610
000900*             SEM ABORTAR O JOB (REGRA DE NEGOCIO 1 DO EXTRATO).  SCMP0610
001000******************************************************************SCMP0610
001100 IDENTIFICATION DIVISION.                                         SCMP0610
001200 PROGRAM-ID.    SCMP0610.                                         SCMP0610
001300 AUTHOR.        ANDRE RAFFUL.                                     SCMP0610
001400 INSTALLATION.  CPD COMPRAS-MERCADO.                              SCMP0610
001500 DATE-WRITTEN.  08/04/1987.                                       SCMP0610
001600 DATE-COMPILED.                                                   SCMP0610
001700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.                 SCMP0610
001800******************************************************************SCMP0610
001900* HISTORICO DE ALTERACOES                                         SCMP0610
002000*-----------------------------------------------------------------SCMP0610
002100* DATA       AUTOR  CHAMADO   DESCRICAO                           SCMP0610
002200*-----------------------------------------------------------------SCMP0610
002300* 08/04/1987 AR     SCM-118   VERSAO INICIAL - LEITURA DO FEED DE SCMP0610
002400*                             CATALOGO EXTERNO A PARTIR DE UM     SCMP0610
002500*                             ARQUIVO DE CONTROLE DE NOMES.       SCMP0610
002600* 22/07/1987 AR     SCM-121   TOKENIZADOR PROPRIO DE CSV COM      SCMP0610
002700*                             SUPORTE A CAMPO ENTRE ASPAS.        SCMP0610
002800* 09/11/1988 MSF    SCM-130   CORRECAO: ASPAS DUPLICADAS DENTRO   SCMP0610
002900*                             DE CAMPO COTADO NAO ERAM TRATADAS   SCMP0610
003000*                             COMO ASPAS LITERAIS.                SCMP0610
003100* 30/09/1991 MSF    SCM-140   ARQUIVO QUE NAO ABRE PASSOU A SER   SCMP0610
003200*                             APENAS CONTABILIZADO E IGNORADO,    SCMP0610
003300*                             SEM ABORTAR O JOB.                  SCMP0610
003400* 19/03/1994 RAF    SCM-151   VALIDACAO SEPARADA DE CODIGO E      SCMP0610
003500*                             PRECO CONFORME NORMA DO EXTRATO.    SCMP0610
003600* 11/09/1998 RAF    SCM-160   AJUSTE Y2K - NAO AFETA ESTE FONTE   SCMP0610
003700*                             (NAO HA CAMPO DE DATA), REVISADO    SCMP0610
003800*                             POR EXIGENCIA DO COMITE Y2K DO CPD. SCMP0610
003900* 04/05/2002 AR     SCM-171   PADRONIZACAO DO CABECALHO CONFORME  SCMP0610
004000*                             NORMA DE PROGRAMACAO DO CPD.        SCMP0610
004100* 25/02/2009 CBS    SCM-192   TRUNCAGEM DO PRECO PARA 2 CASAS     SCMP0610
004200*                             DECIMAIS EXPLICITADA NO FONTE.      SCMP0610
004300* 08/04/2024 AR     SCM-118   REVISAO GERAL PARA O NOVO FEED DE   SCMP0610
004400*                             CATALOGO EXTERNO (PORTE ORIGINAL).  SCMP0610
004500******************************************************************SCMP0610
004600*                                                                 SCMP0610
004700 ENVIRONMENT DIVISION.                                            SCMP0610
004800 CONFIGURATION SECTION.                                           SCMP0610
004900 SOURCE-COMPUTER.   IBM-4381.                                     SCMP0610
005000 OBJECT-COMPUTER.   IBM-4381.                                     SCMP0610
005100 SPECIAL-NAMES.                                                   SCMP0610
005200     C01 IS TOP-OF-FORM                                           SCMP0610
005300     CLASS DIGITO-VALIDO IS "0" THRU "9"                          SCMP0610
005400     UPSI-0 ON  STATUS IS CHAVE-TRACE-LIGADA                      SCMP0610
005500     UPSI-0 OFF STATUS IS CHAVE-TRACE-DESLIGADA.                  SCMP0610
005600*                                                                 SCMP0610
005700 INPUT-OUTPUT SECTION.                                            SCMP0610
005800 FILE-CONTROL.                                                    SCMP0610
005900*                                                                 SCMP0610
006000     SELECT CTL-ARQ-ENTRADA  ASSIGN TO "CTLARQCE"                 SCMP0610
006100          ORGANIZATION   IS LINE SEQUENTIAL                       SCMP0610
006200          ACCESS         IS SEQUENTIAL                            SCMP0610
006300          FILE STATUS    IS WS-FS-CTL-ENTRADA.                    SCMP0610
006400*                                                                 SCMP0610
006500     SELECT ARQ-CATALOGO-EXT ASSIGN TO WS-NOME-DINAMICO-ARQ       SCMP0610
006600          ORGANIZATION   IS LINE SEQUENTIAL                       SCMP0610
006700          ACCESS         IS SEQUENTIAL                            SCMP0610
006800          FILE STATUS    IS WS-FS-CATALOGO-EXT.                   SCMP0610
006900*                                                                 SCMP0610
007000     SELECT WK-CATALOGO-BRUTO ASSIGN TO "WKCATBRT"                SCMP0610
007100          ORGANIZATION   IS SEQUENTIAL                            SCMP0610
007200          ACCESS         IS SEQUENTIAL                            SCMP0610
007300          FILE STATUS    IS WS-FS-CATALOGO-BRUTO.                 SCMP0610
007400*                                                                 SCMP0610
007500 DATA DIVISION.                                                   SCMP0610
007600 FILE SECTION.                                                    SCMP0610
007700*                                                                 SCMP0610
007800 FD  CTL-ARQ-ENTRADA.                                             SCMP0610
007900 01  REG-CTL-ARQUIVO                 PIC X(80).                   SCMP0610
008000*                                                                 SCMP0610
008100 FD  ARQ-CATALOGO-EXT.                                            SCMP0610
008200 01  REG-LINHA-CATALOGO-EXT          PIC X(300).                  SCMP0610
008300*                                                                 SCMP0610
008400 FD  WK-CATALOGO-BRUTO.                                           SCMP0610
008500 01  REG-CATALOGO-BRUTO              PIC X(158).                  SCMP0610
008600*                                                                 SCMP0610
008700 WORKING-STORAGE SECTION.                                         SCMP0610
008800*                                                                 SCMP0610
008900 01  WS-NOME-DINAMICO-ARQ            PIC X(80) VALUE SPACES.      SCMP0610
009000*                                                                 SCMP0610
009100 01  WS-REG-CATALOGO.                                             SCMP0610
009200     COPY CATPROD.                                                SCMP0610
009300*                                                                 SCMP0610
009400 77  WS-FS-CTL-ENTRADA               PIC X(02).                   SCMP0610
009500     88  WS-FS-CTL-OK                    VALUE "00".              SCMP0610
009600*                                                                 SCMP0610
009700 77  WS-FS-CATALOGO-EXT              PIC X(02).                   SCMP0610
009800     88  WS-FS-CATALOGO-EXT-OK           VALUE "00".              SCMP0610
009900*                                                                 SCMP0610
010000 77  WS-FS-CATALOGO-BRUTO            PIC X(02).                   SCMP0610
010100     88  WS-FS-CATALOGO-BRUTO-OK         VALUE "00".              SCMP0610
010200*                                                                 SCMP0610
010300 77  WS-FIM-CTL                      PIC X(01) VALUE "N".         SCMP0610
010400     88  FLAG-FIM-CTL                    VALUE "S".               SCMP0610
010500*                                                                 SCMP0610
010600 77  WS-FIM-CSV                      PIC X(01) VALUE "N".         SCMP0610
010700     88  FLAG-FIM-CSV                    VALUE "S".               SCMP0610
010800*                                                                 SCMP0610
010900 01  WS-LINHA-CSV                    PIC X(300) VALUE SPACES.     SCMP0610
011000 01  WS-TAMANHO-LINHA                PIC 9(03) COMP VALUE ZERO.   SCMP0610
011100*                                                                 SCMP0610
011200*    TABELA DE CAMPOS EXTRAIDOS DA LINHA CSV - POSICAO 1 = ID,    SCMP0610
011300*    2 = NOME, 3 = CONDICAO, 4 = ESTADO, 5 = PRECO (LAYOUT DO     SCMP0610
011400*    FEED DO PARCEIRO - CINCO COLUNAS, SEM CABECALHO).            SCMP0610
011500*                                                                 SCMP0610
011600 01  WS-TAB-CAMPOS.                                               SCMP0610
011700     05  WS-CAMPO OCCURS 5 TIMES.                                 SCMP0610
011800         10  WS-CAMPO-TEXTO          PIC X(100) VALUE SPACES.     SCMP0610
011900         10  WS-CAMPO-TAM            PIC 9(03) COMP VALUE ZERO.   SCMP0610
012000*                                                                 SCMP0610
012100 77  WS-IDX-CAMPO                    PIC 9(01) COMP VALUE 1.      SCMP0610
012200 77  WS-POS-LEITURA                  PIC 9(03) COMP VALUE 1.      SCMP0610
012300 77  WS-CARACTER-ATUAL               PIC X(01) VALUE SPACE.       SCMP0610
012400*                                                                 SCMP0610
012500 77  WS-IND-DENTRO-ASPAS             PIC X(01) VALUE "N".         SCMP0610
012600     88  WS-DENTRO-DE-ASPAS              VALUE "S".               SCMP0610
012700     88  WS-FORA-DE-ASPAS                VALUE "N".               SCMP0610
012800*                                                                 SCMP0610
012900 77  WS-IND-LINHA-VALIDA             PIC X(01) VALUE "S".         SCMP0610
013000     88  WS-LINHA-CSV-VALIDA             VALUE "S".               SCMP0610
013100     88  WS-LINHA-CSV-INVALIDA           VALUE "N".               SCMP0610
013200*                                                                 SCMP0610
013300*    VALIDACAO DO CODIGO DO PRODUTO (COLUNA 0 DO CSV).            SCMP0610
013400*                                                                 SCMP0610
013500 77  WS-SINAL-COD-PRODUTO            PIC X(01) VALUE SPACE.       SCMP0610
013600 77  WS-IND-COD-PRODUTO-OK           PIC X(01) VALUE "N".         SCMP0610
013700     88  WS-COD-PRODUTO-VALIDO           VALUE "S".               SCMP0610
013800*                                                                 SCMP0610
013900 01  WS-COD-PRODUTO-CALC             PIC S9(09) VALUE ZERO.       SCMP0610
014000 01  WS-COD-PRODUTO-CALC-ALFA REDEFINES WS-COD-PRODUTO-CALC       SCMP0610
014100                                     PIC X(09).                   SCMP0610
014200*                                                                 SCMP0610
014300*    VALIDACAO DO PRECO DO PRODUTO (COLUNA 4 DO CSV).             SCMP0610
014400*                                                                 SCMP0610
014500 77  WS-SINAL-PRECO                  PIC X(01) VALUE SPACE.       SCMP0610
014600 77  WS-IND-PRECO-OK                 PIC X(01) VALUE "N".         SCMP0610
014700     88  WS-PRECO-VALIDO                 VALUE "S".               SCMP0610
014800*                                                                 SCMP0610
014900 77  WS-PRECO-QTD-PARTES             PIC 9(01) COMP VALUE ZERO.   SCMP0610
015000 01  WS-PRECO-PARTE-INT               PIC X(20) VALUE SPACES.     SCMP0610
015100 01  WS-PRECO-PARTE-DEC               PIC X(20) VALUE SPACES.     SCMP0610
015200 01  WS-PRECO-DEC-2-CAR               PIC X(02) VALUE "00".       SCMP0610
015300 01  WS-PRECO-DEC-2-NUM REDEFINES WS-PRECO-DEC-2-CAR              SCMP0610
015400                                     PIC V9(02).                  SCMP0610
015500*                                                                 SCMP0610
015600 01  WS-VLR-PRECO-CALC               PIC S9(09)V9(02) VALUE ZERO. SCMP0610
015700 01  WS-VLR-PRECO-CALC-EDICAO REDEFINES WS-VLR-PRECO-CALC         SCMP0610
015800                                     PIC 9(09)V9(02).             SCMP0610
015900*                                                                 SCMP0610
016000 77  WS-IDX-VARREDURA                PIC 9(02) COMP VALUE ZERO.   SCMP0610
016100*                                                                 SCMP0610
016200 LINKAGE SECTION.                                                 SCMP0610
016300*                                                                 SCMP0610
016400 01  LK-COM-AREA.                                                 SCMP0610
016500     COPY CATPARM.                                                SCMP0610
016600*                                                                 SCMP0610
016700 PROCEDURE DIVISION USING LK-COM-AREA.                            SCMP0610
016800*                                                                 SCMP0610
016900 MAIN-PROCEDURE.                                                  SCMP0610
017000*                                                                 SCMP0610
017100     PERFORM P100-INICIALIZA          THRU P100-FIM.              SCMP0610
017200*                                                                 SCMP0610
017300     IF CAT-SEM-ERRO-FATAL                                        SCMP0610
017400         PERFORM P300-VARRE-ARQUIVOS  THRU P300-FIM               SCMP0610
017500                 UNTIL FLAG-FIM-CTL                               SCMP0610
017600     END-IF.                                                      SCMP0610
017700*                                                                 SCMP0610
017800     PERFORM P900-FIM.                                            SCMP0610
017900*                                                                 SCMP0610
018000 P100-INICIALIZA.                                                 SCMP0610
018100*                                                                 SCMP0610
018200     SET  CAT-SEM-ERRO-FATAL          TO TRUE.                    SCMP0610
018300     MOVE "N"                         TO WS-FIM-CTL.              SCMP0610
018400*                                                                 SCMP0610
018500     OPEN INPUT  CTL-ARQ-ENTRADA.                                 SCMP0610
018600*                                                                 SCMP0610
018700     IF NOT WS-FS-CTL-OK                                          SCMP0610
018800         DISPLAY "SCMP0610 - ERRO NA ABERTURA DO ARQUIVO DE "     SCMP0610
018900                 "CONTROLE. FILE STATUS: " WS-FS-CTL-ENTRADA      SCMP0610
019000         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0610
019100         SET  FLAG-FIM-CTL            TO TRUE                     SCMP0610
019200     ELSE                                                         SCMP0610
019300         OPEN OUTPUT WK-CATALOGO-BRUTO                            SCMP0610
019400         IF NOT WS-FS-CATALOGO-BRUTO-OK                           SCMP0610
019500             DISPLAY "SCMP0610 - ERRO NA ABERTURA DO TRABALHO "   SCMP0610
019600                     "DE CATALOGO BRUTO. FILE STATUS: "           SCMP0610
019700                     WS-FS-CATALOGO-BRUTO                         SCMP0610
019800             SET  CAT-ERRO-FATAL      TO TRUE                     SCMP0610
019900             SET  FLAG-FIM-CTL        TO TRUE                     SCMP0610
020000         END-IF                                                   SCMP0610
020100     END-IF.                                                      SCMP0610
020200*                                                                 SCMP0610
020300 P100-FIM.                                                        SCMP0610
020400*                                                                 SCMP0610
020500 P300-VARRE-ARQUIVOS.                                             SCMP0610
020600*                                                                 SCMP0610
020700     READ CTL-ARQ-ENTRADA INTO WS-NOME-DINAMICO-ARQ               SCMP0610
020800         AT END                                                   SCMP0610
020900             SET  FLAG-FIM-CTL        TO TRUE                     SCMP0610
021000         NOT AT END                                               SCMP0610
021100             PERFORM P310-PROCESSA-UM-ARQUIVO                     SCMP0610
021200                                     THRU P310-FIM                SCMP0610
021300     END-READ.                                                    SCMP0610
021400*                                                                 SCMP0610
021500 P300-FIM.                                                        SCMP0610
021600*                                                                 SCMP0610
021700 P310-PROCESSA-UM-ARQUIVO.                                        SCMP0610
021800*                                                                 SCMP0610
021900     OPEN INPUT ARQ-CATALOGO-EXT.                                 SCMP0610
022000*                                                                 SCMP0610
022100     IF NOT WS-FS-CATALOGO-EXT-OK                                 SCMP0610
022200*        ARQUIVO ILEGIVEL - APENAS CONTABILIZA E SEGUE O JOB.     SCMP0610
022300         ADD 1                        TO CAT-QTD-ARQUIVOS-IGNORADOSCMP0610
022400     ELSE                                                         SCMP0610
022500         MOVE "N"                     TO WS-FIM-CSV               SCMP0610
022600         PERFORM P320-LE-UMA-LINHA    THRU P320-FIM               SCMP0610
022700                 UNTIL FLAG-FIM-CSV                               SCMP0610
022800         CLOSE ARQ-CATALOGO-EXT                                   SCMP0610
022900     END-IF.                                                      SCMP0610
023000*                                                                 SCMP0610
023100 P310-FIM.                                                        SCMP0610
023200*                                                                 SCMP0610
023300 P320-LE-UMA-LINHA.                                               SCMP0610
023400*                                                                 SCMP0610
023500     READ ARQ-CATALOGO-EXT INTO WS-LINHA-CSV                      SCMP0610
023600         AT END                                                   SCMP0610
023700             SET  FLAG-FIM-CSV        TO TRUE                     SCMP0610
023800         NOT AT END                                               SCMP0610
023900             ADD 1                    TO CAT-QTD-LINHAS-LIDAS     SCMP0610
024000             PERFORM P600-PARTE-LINHA-CSV                         SCMP0610
024100                                     THRU P600-FIM                SCMP0610
024200             IF WS-LINHA-CSV-VALIDA                               SCMP0610
024300                 PERFORM P700-GRAVA-CATALOGO-BRUTO                SCMP0610
024400                                     THRU P700-FIM                SCMP0610
024500             ELSE                                                 SCMP0610
024600                 ADD 1                TO CAT-QTD-LINHAS-DESCARTADASCMP0610
024700             END-IF                                               SCMP0610
024800     END-READ.                                                    SCMP0610
024900*                                                                 SCMP0610
025000 P320-FIM.                                                        SCMP0610
025100*                                                                 SCMP0610
025200******************************************************************SCMP0610
025300* P600 - TOKENIZADOR DE CSV (RFC4180): SEPARA A LINHA EM ATE 5    SCMP0610
025400* CAMPOS POR VIRGULA, RESPEITANDO CAMPOS ENTRE ASPAS (VIRGULA     SCMP0610
025500* DENTRO DE ASPAS NAO SEPARA CAMPO) E ASPAS DUPLICADAS DENTRO DE  SCMP0610
025600* CAMPO COTADO (REPRESENTAM UMA ASPA LITERAL).                    SCMP0610
025700******************************************************************SCMP0610
025800 P600-PARTE-LINHA-CSV.                                            SCMP0610
025900*                                                                 SCMP0610
026000     PERFORM P610-LOCALIZA-FIM-LINHA THRU P610-FIM.               SCMP0610
026100*                                                                 SCMP0610
026200     MOVE SPACES                     TO WS-CAMPO-TEXTO(1)         SCMP0610
026300                                         WS-CAMPO-TEXTO(2)        SCMP0610
026400                                         WS-CAMPO-TEXTO(3)        SCMP0610
026500                                         WS-CAMPO-TEXTO(4)        SCMP0610
026600                                         WS-CAMPO-TEXTO(5).       SCMP0610
026700     MOVE ZERO                       TO WS-CAMPO-TAM(1)           SCMP0610
026800                                         WS-CAMPO-TAM(2)          SCMP0610
026900                                         WS-CAMPO-TAM(3)          SCMP0610
027000                                         WS-CAMPO-TAM(4)          SCMP0610
027100                                         WS-CAMPO-TAM(5).         SCMP0610
027200     MOVE 1                          TO WS-IDX-CAMPO.             SCMP0610
027300     MOVE 1                          TO WS-POS-LEITURA.           SCMP0610
027400     SET  WS-FORA-DE-ASPAS           TO TRUE.                     SCMP0610
027500*                                                                 SCMP0610
027600     IF WS-TAMANHO-LINHA > ZERO AND WS-IDX-CAMPO <= 5             SCMP0610
027700         PERFORM P620-VARRE-UM-CARACTER                           SCMP0610
027800                                     THRU P620-FIM                SCMP0610
027900                 UNTIL WS-POS-LEITURA > WS-TAMANHO-LINHA          SCMP0610
028000                    OR WS-IDX-CAMPO > 5                           SCMP0610
028100     END-IF.                                                      SCMP0610
028200*                                                                 SCMP0610
028300     SET  WS-LINHA-CSV-VALIDA        TO TRUE.                     SCMP0610
028400*                                                                 SCMP0610
028500     IF WS-IDX-CAMPO < 5                                          SCMP0610
028600*        MENOS DE 5 COLUNAS NA LINHA - LINHA DESCARTADA.          SCMP0610
028700         SET  WS-LINHA-CSV-INVALIDA  TO TRUE                      SCMP0610
028800     ELSE                                                         SCMP0610
028900         PERFORM P630-VALIDA-COD-PRODUTO                          SCMP0610
029000                                     THRU P630-FIM                SCMP0610
029100         PERFORM P640-VALIDA-PRECO   THRU P640-FIM                SCMP0610
029200         IF NOT WS-COD-PRODUTO-VALIDO                             SCMP0610
029300            OR NOT WS-PRECO-VALIDO                                SCMP0610
029400             SET  WS-LINHA-CSV-INVALIDA                           SCMP0610
029500                                     TO TRUE                      SCMP0610
029600         END-IF                                                   SCMP0610
029700     END-IF.                                                      SCMP0610
029800*                                                                 SCMP0610
029900 P600-FIM.                                                        SCMP0610
030000*                                                                 SCMP0610
030100 P610-LOCALIZA-FIM-LINHA.                                         SCMP0610
030200*                                                                 SCMP0610
030300     MOVE 300                        TO WS-TAMANHO-LINHA.         SCMP0610
030400*                                                                 SCMP0610
030500     PERFORM P611-RETROCEDE-BRANCOS  THRU P611-FIM                SCMP0610
030600             UNTIL WS-TAMANHO-LINHA = ZERO                        SCMP0610
030700                OR WS-LINHA-CSV(WS-TAMANHO-LINHA:1) NOT = SPACE.  SCMP0610
030800*                                                                 SCMP0610
030900 P610-FIM.                                                        SCMP0610
031000*                                                                 SCMP0610
031100 P611-RETROCEDE-BRANCOS.                                          SCMP0610
031200*                                                                 SCMP0610
031300     SUBTRACT 1                      FROM WS-TAMANHO-LINHA.       SCMP0610
031400*                                                                 SCMP0610
031500 P611-FIM.                                                        SCMP0610
031600*                                                                 SCMP0610
031700 P620-VARRE-UM-CARACTER.                                          SCMP0610
031800*                                                                 SCMP0610
031900     MOVE WS-LINHA-CSV(WS-POS-LEITURA:1) TO WS-CARACTER-ATUAL.    SCMP0610
032000*                                                                 SCMP0610
032100     EVALUATE TRUE                                                SCMP0610
032200         WHEN WS-CARACTER-ATUAL = QUOTE                           SCMP0610
032300             PERFORM P621-TRATA-ASPA THRU P621-FIM                SCMP0610
032400         WHEN WS-CARACTER-ATUAL = ","                             SCMP0610
032500                 AND WS-FORA-DE-ASPAS                             SCMP0610
032600             ADD 1                    TO WS-IDX-CAMPO             SCMP0610
032700         WHEN OTHER                                               SCMP0610
032800             IF WS-IDX-CAMPO <= 5                                 SCMP0610
032900                 ADD 1                TO WS-CAMPO-TAM(WS-IDX-CAMPOSCMP0610
033000                 MOVE WS-CARACTER-ATUAL                           SCMP0610
033100                         TO WS-CAMPO-TEXTO(WS-IDX-CAMPO)          SCMP0610
033200                               (WS-CAMPO-TAM(WS-IDX-CAMPO):1)     SCMP0610
033300             END-IF                                               SCMP0610
033400     END-EVALUATE.                                                SCMP0610
033500*                                                                 SCMP0610
033600     ADD 1                            TO WS-POS-LEITURA.          SCMP0610
033700*                                                                 SCMP0610
033800 P620-FIM.                                                        SCMP0610
033900*                                                                 SCMP0610
034000 P621-TRATA-ASPA.                                                 SCMP0610
034100*                                                                 SCMP0610
034200     IF WS-DENTRO-DE-ASPAS                                        SCMP0610
034300         IF WS-POS-LEITURA < WS-TAMANHO-LINHA                     SCMP0610
034400            AND WS-LINHA-CSV(WS-POS-LEITURA + 1:1) = QUOTE        SCMP0610
034500*                ASPA DUPLICADA DENTRO DE CAMPO COTADO = ASPA     SCMP0610
034600*                LITERAL - GRAVA UMA ASPA E PULA A SEGUNDA.       SCMP0610
034700             IF WS-IDX-CAMPO <= 5                                 SCMP0610
034800                 ADD 1                TO WS-CAMPO-TAM(WS-IDX-CAMPOSCMP0610
034900                 MOVE QUOTE                                       SCMP0610
035000                         TO WS-CAMPO-TEXTO(WS-IDX-CAMPO)          SCMP0610
035100                               (WS-CAMPO-TAM(WS-IDX-CAMPO):1)     SCMP0610
035200             END-IF                                               SCMP0610
035300             ADD 1                    TO WS-POS-LEITURA           SCMP0610
035400         ELSE                                                     SCMP0610
035500             SET  WS-FORA-DE-ASPAS    TO TRUE                     SCMP0610
035600         END-IF                                                   SCMP0610
035700     ELSE                                                         SCMP0610
035800         SET  WS-DENTRO-DE-ASPAS      TO TRUE                     SCMP0610
035900     END-IF.                                                      SCMP0610
036000*                                                                 SCMP0610
036100 P621-FIM.                                                        SCMP0610
036200*                                                                 SCMP0610
036300******************************************************************SCMP0610
036400* P630 - VALIDA A COLUNA 0 (CODIGO DO PRODUTO) - REGRA DE         SCMP0610
036500* NEGOCIO 1: SO E VALIDO SE FOR INTEIRO (SINAL OPCIONAL SEGUIDO   SCMP0610
036600* SOMENTE DE DIGITOS).                                            SCMP0610
036700******************************************************************SCMP0610
036800 P630-VALIDA-COD-PRODUTO.                                         SCMP0610
036900*                                                                 SCMP0610
037000     MOVE "N"                        TO WS-IND-COD-PRODUTO-OK.    SCMP0610
037100     MOVE SPACE                      TO WS-SINAL-COD-PRODUTO.     SCMP0610
037200*                                                                 SCMP0610
037300     IF WS-CAMPO-TAM(1) > ZERO                                    SCMP0610
037400         IF WS-CAMPO-TEXTO(1)(1:1) = "+" OR "-"                   SCMP0610
037500             MOVE WS-CAMPO-TEXTO(1)(1:1) TO WS-SINAL-COD-PRODUTO  SCMP0610
037600         END-IF                                                   SCMP0610
037700         PERFORM P631-TESTA-DIGITOS-COD THRU P631-FIM             SCMP0610
037800     END-IF.                                                      SCMP0610
037900*                                                                 SCMP0610
038000 P630-FIM.                                                        SCMP0610
038100*                                                                 SCMP0610
038200 P631-TESTA-DIGITOS-COD.                                          SCMP0610
038300*                                                                 SCMP0610
038400     MOVE ZERO                       TO WS-COD-PRODUTO-CALC.      SCMP0610
038500*                                                                 SCMP0610
038600     IF WS-SINAL-COD-PRODUTO = SPACE                              SCMP0610
038700         IF WS-CAMPO-TEXTO(1)(1:WS-CAMPO-TAM(1)) IS NUMERIC       SCMP0610
038800             MOVE WS-CAMPO-TEXTO(1)(1:WS-CAMPO-TAM(1))            SCMP0610
038900                                     TO WS-COD-PRODUTO-CALC       SCMP0610
039000             SET  WS-COD-PRODUTO-VALIDO TO TRUE                   SCMP0610
039100         END-IF                                                   SCMP0610
039200     ELSE                                                         SCMP0610
039300         IF WS-CAMPO-TAM(1) > 1                                   SCMP0610
039400            AND WS-CAMPO-TEXTO(1)(2:WS-CAMPO-TAM(1) - 1)          SCMP0610
039500                                     IS NUMERIC                   SCMP0610
039600             MOVE WS-CAMPO-TEXTO(1)(2:WS-CAMPO-TAM(1) - 1)        SCMP0610
039700                                     TO WS-COD-PRODUTO-CALC       SCMP0610
039800             IF WS-SINAL-COD-PRODUTO = "-"                        SCMP0610
039900                 MULTIPLY -1 BY WS-COD-PRODUTO-CALC               SCMP0610
040000             END-IF                                               SCMP0610
040100             SET  WS-COD-PRODUTO-VALIDO TO TRUE                   SCMP0610
040200         END-IF                                                   SCMP0610
040300     END-IF.                                                      SCMP0610
040400*                                                                 SCMP0610
040500 P631-FIM.                                                        SCMP0610
040600*                                                                 SCMP0610
040700******************************************************************SCMP0610
040800* P640 - VALIDA A COLUNA 4 (PRECO) - REGRA DE NEGOCIO 1 E 6: SO   SCMP0610
040900* E VALIDO SE FOR NUMERICO DECIMAL; TRUNCA PARA 2 CASAS NO        SCMP0610
041000* MOMENTO DA CARGA (NAO HA ARREDONDAMENTO NA COMPARACAO).         SCMP0610
041100******************************************************************SCMP0610
041200 P640-VALIDA-PRECO.                                               SCMP0610
041300*                                                                 SCMP0610
041400     MOVE "N"                        TO WS-IND-PRECO-OK.          SCMP0610
041500     MOVE SPACE                      TO WS-SINAL-PRECO.           SCMP0610
041600     MOVE SPACES                     TO WS-PRECO-PARTE-INT        SCMP0610
041700                                         WS-PRECO-PARTE-DEC.      SCMP0610
041800     MOVE ZERO                       TO WS-PRECO-QTD-PARTES       SCMP0610
041900                                         WS-VLR-PRECO-CALC.       SCMP0610
042000*                                                                 SCMP0610
042100     IF WS-CAMPO-TAM(5) > ZERO                                    SCMP0610
042200         IF WS-CAMPO-TEXTO(5)(1:1) = "+" OR "-"                   SCMP0610
042300             MOVE WS-CAMPO-TEXTO(5)(1:1) TO WS-SINAL-PRECO        SCMP0610
042400         END-IF                                                   SCMP0610
042500         PERFORM P641-SEPARA-PARTES-PRECO                         SCMP0610
042600                                     THRU P641-FIM                SCMP0610
042700     END-IF.                                                      SCMP0610
042800*                                                                 SCMP0610
042900 P640-FIM.                                                        SCMP0610
043000*                                                                 SCMP0610
043100 P641-SEPARA-PARTES-PRECO.                                        SCMP0610
043200*                                                                 SCMP0610
043300     UNSTRING WS-CAMPO-TEXTO(5) DELIMITED BY "."                  SCMP0610
043400         INTO WS-PRECO-PARTE-INT WS-PRECO-PARTE-DEC               SCMP0610
043500         TALLYING IN WS-PRECO-QTD-PARTES                          SCMP0610
043600     END-UNSTRING.                                                SCMP0610
043700*                                                                 SCMP0610
043800*    RETIRA O SINAL, SE HOUVER, DA PARTE INTEIRA.                 SCMP0610
043900*                                                                 SCMP0610
044000     IF WS-SINAL-PRECO NOT = SPACE                                SCMP0610
044100         MOVE WS-PRECO-PARTE-INT(2:19) TO WS-PRECO-PARTE-INT      SCMP0610
044200     END-IF.                                                      SCMP0610
044300*                                                                 SCMP0610
044400     PERFORM P642-VALIDA-PARTES-PRECO                             SCMP0610
044500                                     THRU P642-FIM.               SCMP0610
044600*                                                                 SCMP0610
044700 P641-FIM.                                                        SCMP0610
044800*                                                                 SCMP0610
044900 P642-VALIDA-PARTES-PRECO.                                        SCMP0610
045000*                                                                 SCMP0610
045100     IF WS-PRECO-PARTE-INT(1:1) = SPACE                           SCMP0610
045200         GO TO P642-FIM                                           SCMP0610
045300     END-IF.                                                      SCMP0610
045400*                                                                 SCMP0610
045500     IF WS-PRECO-PARTE-INT NOT NUMERIC                            SCMP0610
045600         GO TO P642-FIM                                           SCMP0610
045700     END-IF.                                                      SCMP0610
045800*                                                                 SCMP0610
045900     IF WS-PRECO-QTD-PARTES > 1                                   SCMP0610
046000        AND WS-PRECO-PARTE-DEC NOT = SPACES                       SCMP0610
046100        AND WS-PRECO-PARTE-DEC NOT NUMERIC                        SCMP0610
046200         GO TO P642-FIM                                           SCMP0610
046300     END-IF.                                                      SCMP0610
046400*                                                                 SCMP0610
046500*    TRUNCA A PARTE DECIMAL EM 2 DIGITOS (COMPLETA COM ZERO A     SCMP0610
046600*    DIREITA QUANDO O FEED TROUXE MENOS DE 2 CASAS).              SCMP0610
046700*                                                                 SCMP0610
046800     MOVE "00"                       TO WS-PRECO-DEC-2-CAR.       SCMP0610
046900     MOVE WS-PRECO-PARTE-DEC(1:2)    TO WS-PRECO-DEC-2-CAR.       SCMP0610
047000*                                                                 SCMP0610
047100     IF WS-PRECO-DEC-2-CAR(1:1) = SPACE                           SCMP0610
047200         MOVE "0"                    TO WS-PRECO-DEC-2-CAR(1:1)   SCMP0610
047300     END-IF.                                                      SCMP0610
047400     IF WS-PRECO-DEC-2-CAR(2:1) = SPACE                           SCMP0610
047500         MOVE "0"                    TO WS-PRECO-DEC-2-CAR(2:1)   SCMP0610
047600     END-IF.                                                      SCMP0610
047700*                                                                 SCMP0610
047800     MOVE WS-PRECO-PARTE-INT         TO WS-VLR-PRECO-CALC.        SCMP0610
047900     ADD WS-PRECO-DEC-2-NUM          TO WS-VLR-PRECO-CALC.        SCMP0610
048000*                                                                 SCMP0610
048100     IF WS-SINAL-PRECO = "-"                                      SCMP0610
048200         MULTIPLY -1 BY WS-VLR-PRECO-CALC                         SCMP0610
048300     END-IF.                                                      SCMP0610
048400*                                                                 SCMP0610
048500     SET  WS-PRECO-VALIDO            TO TRUE.                     SCMP0610
048600*                                                                 SCMP0610
048700 P642-FIM.                                                        SCMP0610
048800*                                                                 SCMP0610
048900 P700-GRAVA-CATALOGO-BRUTO.                                       SCMP0610
049000*                                                                 SCMP0610
049100     MOVE WS-COD-PRODUTO-CALC        TO CAT-COD-PRODUTO.          SCMP0610
049200     MOVE WS-CAMPO-TEXTO(2)          TO CAT-DESC-PRODUTO.         SCMP0610
049300     MOVE WS-CAMPO-TEXTO(3)          TO CAT-COD-CONDICAO.         SCMP0610
049400     MOVE WS-CAMPO-TEXTO(4)(1:2)     TO CAT-SGL-ESTADO.           SCMP0610
049500     MOVE WS-VLR-PRECO-CALC          TO CAT-VLR-PRECO.            SCMP0610
049600     SET  CAT-REGISTRO-VALIDO        TO TRUE.                     SCMP0610
049700*                                                                 SCMP0610
049800     WRITE REG-CATALOGO-BRUTO        FROM WS-REG-CATALOGO.        SCMP0610
049900*                                                                 SCMP0610
050000 P700-FIM.                                                        SCMP0610
050100*                                                                 SCMP0610
050200 P900-FIM.                                                        SCMP0610
050300*                                                                 SCMP0610
050400     CLOSE CTL-ARQ-ENTRADA                                        SCMP0610
050500           WK-CATALOGO-BRUTO.                                     SCMP0610
050600*                                                                 SCMP0610
050700     GOBACK.                                                      SCMP0610
050800*                                                                 SCMP0610
050900 END PROGRAM SCMP0610.                                            SCMP0610
