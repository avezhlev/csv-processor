000100******************************************************************SCMP0600
000200* PROGRAM-ID: SCMP0600                                            SCMP0600
000300* PURPOSE:    JOB PRINCIPAL DO EXTRATO TOP-N DO CATALOGO EXTERNO  SCMP0600
000400*             DE PRODUTOS - COORDENA AS TRES FASES DO BATCH       SCMP0600
000500*             (LEITURA/CARGA, SELECAO TOP-N E GERACAO DO CSV) E   SCMP0600
000600*             EXIBE O RESUMO DE CONTADORES NO FINAL DO JOB.       SCMP0600
000700******************************************************************SCMP0600
000800 IDENTIFICATION DIVISION.                                         SCMP0600
000900 PROGRAM-ID.    SCMP0600.                                         SCMP0600
001000 AUTHOR.        ANDRE RAFFUL.                                     SCMP0600
001100 INSTALLATION.  CPD COMPRAS-MERCADO.                              SCMP0600
001200 DATE-WRITTEN.  08/04/1987.                                       SCMP0600
001300 DATE-COMPILED.                                                   SCMP0600
001400 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.                 SCMP0600
001500******************************************************************SCMP0600
001600* HISTORICO DE ALTERACOES                                         SCMP0600
001700*-----------------------------------------------------------------SCMP0600
001800* DATA       AUTOR  CHAMADO   DESCRICAO                           SCMP0600
001900*-----------------------------------------------------------------SCMP0600
002000* 08/04/1987 AR     SCM-118   VERSAO INICIAL - JOB DE EXTRATO     SCMP0600
002100*                             TOP-N DO CATALOGO EXTERNO.          SCMP0600
002200* 22/07/1987 AR     SCM-121   AJUSTE NOS LIMITES DEFAULT DE GRUPO SCMP0600
002300*                             (20) E TOTAL (1000).                SCMP0600
002400* 14/01/1989 MSF    SCM-133   INCLUSAO DO ACCEPT DE PARM PARA     SCMP0600
002500*                             SOBRESCREVER OS LIMITES DEFAULT.    SCMP0600
002600* 30/09/1991 MSF    SCM-140   CORRECAO: JOB NAO ABORTAVA QUANDO A SCMP0600
002700*                             FASE DE LEITURA SINALIZAVA ERRO     SCMP0600
002800*                             FATAL - AGORA VERIFICA O INDICADOR  SCMP0600
002900*                             ANTES DE CHAMAR AS DEMAIS FASES.    SCMP0600
003000* 19/03/1994 RAF    SCM-151   INCLUSAO DO RESUMO DE CONTADORES NO SCMP0600
003100*                             DISPLAY FINAL DO JOB.               SCMP0600
003200* 11/09/1998 RAF    SCM-160   AJUSTE Y2K - DATA/HORA DE INICIO DO SCMP0600
003300*                             JOB PASSOU A USAR ANO COM 4 DIGITOS.SCMP0600
003400* 04/05/2002 AR     SCM-171   PADRONIZACAO DO CABECALHO CONFORME  SCMP0600
003500*                             NORMA DE PROGRAMACAO DO CPD.        SCMP0600
003600* 17/11/2006 CBS    SCM-188   PEQUENO AJUSTE DE MENSAGEM DE LOG.  SCMP0600
003700* 08/04/2024 AR     SCM-118   REVISAO GERAL PARA O NOVO FEED DE   SCMP0600
003800*                             CATALOGO EXTERNO (PORTE ORIGINAL).  SCMP0600
003900******************************************************************SCMP0600
004000*                                                                 SCMP0600
004100 ENVIRONMENT DIVISION.                                            SCMP0600
004200 CONFIGURATION SECTION.                                           SCMP0600
004300 SOURCE-COMPUTER.   IBM-4381.                                     SCMP0600
004400 OBJECT-COMPUTER.   IBM-4381.                                     SCMP0600
004500 SPECIAL-NAMES.                                                   SCMP0600
004600     C01 IS TOP-OF-FORM                                           SCMP0600
004700     CLASS DIGITO-VALIDO IS "0" THRU "9"                          SCMP0600
004800     UPSI-0 ON  STATUS IS CHAVE-TRACE-LIGADA                      SCMP0600
004900     UPSI-0 OFF STATUS IS CHAVE-TRACE-DESLIGADA.                  SCMP0600
005000*                                                                 SCMP0600
005100 INPUT-OUTPUT SECTION.                                            SCMP0600
005200 FILE-CONTROL.                                                    SCMP0600
005300*                                                                 SCMP0600
005400     SELECT ARQ-PARM-JOB     ASSIGN TO "PARMCARD"                 SCMP0600
005500          ORGANIZATION   IS LINE SEQUENTIAL                       SCMP0600
005600          ACCESS         IS SEQUENTIAL                            SCMP0600
005700          FILE STATUS    IS WS-FS-PARM-JOB.                       SCMP0600
005800*                                                                 SCMP0600
005900 DATA DIVISION.                                                   SCMP0600
006000 FILE SECTION.                                                    SCMP0600
006100*                                                                 SCMP0600
006200 FD  ARQ-PARM-JOB.                                                SCMP0600
006300 01  REG-PARM-JOB                    PIC X(12).                   SCMP0600
006400*                                                                 SCMP0600
006500 WORKING-STORAGE SECTION.                                         SCMP0600
006600*                                                                 SCMP0600
006700 01  WS-COM-AREA.                                                 SCMP0600
006800     COPY CATPARM.                                                SCMP0600
006900*                                                                 SCMP0600
007000 77  WS-FS-PARM-JOB                  PIC X(02).                   SCMP0600
007100     88  WS-FS-PARM-OK                   VALUE "00".              SCMP0600
007200*                                                                 SCMP0600
007300 01  WS-DATA-JOB-AAAAMMDD            PIC 9(08).                   SCMP0600
007400 01  WS-DATA-JOB-EDICAO REDEFINES WS-DATA-JOB-AAAAMMDD.           SCMP0600
007500     05  WS-DJ-ANO                   PIC 9(04).                   SCMP0600
007600     05  WS-DJ-MES                   PIC 9(02).                   SCMP0600
007700     05  WS-DJ-DIA                   PIC 9(02).                   SCMP0600
007800*                                                                 SCMP0600
007900 01  WS-HORA-JOB-HHMMSS              PIC 9(06).                   SCMP0600
008000 01  WS-HORA-JOB-EDICAO REDEFINES WS-HORA-JOB-HHMMSS.             SCMP0600
008100     05  WS-HJ-HH                    PIC 9(02).                   SCMP0600
008200     05  WS-HJ-MM                    PIC 9(02).                   SCMP0600
008300     05  WS-HJ-SS                    PIC 9(02).                   SCMP0600
008400*                                                                 SCMP0600
008500 01  WS-PARM-JOB                     PIC X(12) VALUE SPACES.      SCMP0600
008600 01  WS-PARM-JOB-CAMPOS REDEFINES WS-PARM-JOB.                    SCMP0600
008700     05  WS-PARM-GRUPO               PIC 9(05).                   SCMP0600
008800     05  WS-PARM-TOTAL               PIC 9(07).                   SCMP0600
008900*                                                                 SCMP0600
009000 77  WS-CONTADOR-FASES               PIC 9(01) COMP VALUE ZERO.   SCMP0600
009100 01  WS-DATA-JOB-LINHA.                                           SCMP0600
009200     05  FILLER                      PIC X(16) VALUE              SCMP0600
009300                         "INICIO DO JOB: ".                       SCMP0600
009400     05  WS-DJL-DIA                  PIC 99.                      SCMP0600
009500     05  FILLER                      PIC X(01) VALUE "/".         SCMP0600
009600     05  WS-DJL-MES                  PIC 99.                      SCMP0600
009700     05  FILLER                      PIC X(01) VALUE "/".         SCMP0600
009800     05  WS-DJL-ANO                  PIC 9999.                    SCMP0600
009900     05  FILLER                      PIC X(01) VALUE SPACES.      SCMP0600
010000     05  WS-DJL-HH                   PIC 99.                      SCMP0600
010100     05  FILLER                      PIC X(01) VALUE ":".         SCMP0600
010200     05  WS-DJL-MM                   PIC 99.                      SCMP0600
010300     05  FILLER                      PIC X(01) VALUE ":".         SCMP0600
010400     05  WS-DJL-SS                   PIC 99.                      SCMP0600
010500     05  FILLER                      PIC X(20) VALUE SPACES.      SCMP0600
010600*                                                                 SCMP0600
010700 PROCEDURE DIVISION.                                              SCMP0600
010800*                                                                 SCMP0600
010900 MAIN-PROCEDURE.                                                  SCMP0600
011000*                                                                 SCMP0600
011100     PERFORM P100-INICIALIZA        THRU P100-FIM.                SCMP0600
011200*                                                                 SCMP0600
011300     PERFORM P200-LE-E-VALIDA-FEED  THRU P200-FIM.                SCMP0600
011400*                                                                 SCMP0600
011500     IF CAT-ERRO-FATAL                                            SCMP0600
011600         DISPLAY "SCMP0600 - JOB ABORTADO NA FASE DE LEITURA"     SCMP0600
011700         PERFORM P900-ENCERRA        THRU P900-FIM                SCMP0600
011800     END-IF.                                                      SCMP0600
011900*                                                                 SCMP0600
012000     PERFORM P300-SELECIONA-TOP-N   THRU P300-FIM.                SCMP0600
012100*                                                                 SCMP0600
012200     IF CAT-ERRO-FATAL                                            SCMP0600
012300         DISPLAY "SCMP0600 - JOB ABORTADO NA FASE DE SELECAO"     SCMP0600
012400         PERFORM P900-ENCERRA        THRU P900-FIM                SCMP0600
012500     END-IF.                                                      SCMP0600
012600*                                                                 SCMP0600
012700     PERFORM P400-GERA-CSV-SAIDA    THRU P400-FIM.                SCMP0600
012800*                                                                 SCMP0600
012900     PERFORM P900-ENCERRA           THRU P900-FIM.                SCMP0600
013000*                                                                 SCMP0600
013100 P100-INICIALIZA.                                                 SCMP0600
013200*                                                                 SCMP0600
013300     ACCEPT WS-DATA-JOB-AAAAMMDD    FROM DATE YYYYMMDD.           SCMP0600
013400     ACCEPT WS-HORA-JOB-HHMMSS      FROM TIME.                    SCMP0600
013500*                                                                 SCMP0600
013600     MOVE WS-DJ-DIA                 TO WS-DJL-DIA.                SCMP0600
013700     MOVE WS-DJ-MES                 TO WS-DJL-MES.                SCMP0600
013800     MOVE WS-DJ-ANO                 TO WS-DJL-ANO.                SCMP0600
013900     MOVE WS-HJ-HH                  TO WS-DJL-HH.                 SCMP0600
014000     MOVE WS-HJ-MM                  TO WS-DJL-MM.                 SCMP0600
014100     MOVE WS-HJ-SS                  TO WS-DJL-SS.                 SCMP0600
014200*                                                                 SCMP0600
014300     DISPLAY "SCMP0600 - EXTRATO TOP-N DO CATALOGO EXTERNO".      SCMP0600
014400     DISPLAY WS-DATA-JOB-LINHA.                                   SCMP0600
014500*                                                                 SCMP0600
014600     MOVE 20                        TO CAT-LIMITE-GRUPO.          SCMP0600
014700     MOVE 1000                      TO CAT-LIMITE-TOTAL.          SCMP0600
014800     MOVE ZERO                      TO CAT-QTD-LINHAS-LIDAS       SCMP0600
014900                                       CAT-QTD-LINHAS-DESCARTADAS SCMP0600
015000                                       CAT-QTD-ARQUIVOS-IGNORADOS SCMP0600
015100                                       CAT-QTD-SOBREV-GRUPO       SCMP0600
015200                                       CAT-QTD-GRAVADOS-SAIDA.    SCMP0600
015300     SET  CAT-SEM-ERRO-FATAL        TO TRUE.                      SCMP0600
015400*                                                                 SCMP0600
015500*    CARTAO DE PARM GERADO PELO JCL (DD PARMCARD), QUANDO         SCMP0600
015600*    PRESENTE, SOBRESCREVE OS LIMITES DEFAULT ACIMA - POSICOES    SCMP0600
015700*    1-5 = LIMITE DE GRUPO, POSICOES 6-12 = LIMITE TOTAL. SE O    SCMP0600
015800*    STEP NAO FORNECER O CARTAO, OS DEFAULT SAO MANTIDOS.         SCMP0600
015900*                                                                 SCMP0600
016000     OPEN INPUT ARQ-PARM-JOB.                                     SCMP0600
016100*                                                                 SCMP0600
016200     IF WS-FS-PARM-OK                                             SCMP0600
016300         READ ARQ-PARM-JOB INTO WS-PARM-JOB                       SCMP0600
016400             AT END                                               SCMP0600
016500                 MOVE SPACES          TO WS-PARM-JOB              SCMP0600
016600         END-READ                                                 SCMP0600
016700         CLOSE ARQ-PARM-JOB                                       SCMP0600
016800     ELSE                                                         SCMP0600
016900         MOVE SPACES                 TO WS-PARM-JOB               SCMP0600
017000     END-IF.                                                      SCMP0600
017100*                                                                 SCMP0600
017200     IF WS-PARM-JOB NOT = SPACES                                  SCMP0600
017300         PERFORM P110-DECODIFICA-PARM THRU P110-FIM               SCMP0600
017400     END-IF.                                                      SCMP0600
017500*                                                                 SCMP0600
017600 P100-FIM.                                                        SCMP0600
017700*                                                                 SCMP0600
017800 P110-DECODIFICA-PARM.                                            SCMP0600
017900*                                                                 SCMP0600
018000     IF WS-PARM-GRUPO NUMERIC                                     SCMP0600
018100         MOVE WS-PARM-GRUPO          TO CAT-LIMITE-GRUPO          SCMP0600
018200     END-IF.                                                      SCMP0600
018300*                                                                 SCMP0600
018400     IF WS-PARM-TOTAL NUMERIC                                     SCMP0600
018500         MOVE WS-PARM-TOTAL          TO CAT-LIMITE-TOTAL          SCMP0600
018600     END-IF.                                                      SCMP0600
018700*                                                                 SCMP0600
018800 P110-FIM.                                                        SCMP0600
018900*                                                                 SCMP0600
019000 P200-LE-E-VALIDA-FEED.                                           SCMP0600
019100*                                                                 SCMP0600
019200     ADD 1                           TO WS-CONTADOR-FASES.        SCMP0600
019300     CALL "SCMP0610"                 USING WS-COM-AREA.           SCMP0600
019400*                                                                 SCMP0600
019500 P200-FIM.                                                        SCMP0600
019600*                                                                 SCMP0600
019700 P300-SELECIONA-TOP-N.                                            SCMP0600
019800*                                                                 SCMP0600
019900     ADD 1                           TO WS-CONTADOR-FASES.        SCMP0600
020000     CALL "SCMP0620"                 USING WS-COM-AREA.           SCMP0600
020100*                                                                 SCMP0600
020200 P300-FIM.                                                        SCMP0600
020300*                                                                 SCMP0600
020400 P400-GERA-CSV-SAIDA.                                             SCMP0600
020500*                                                                 SCMP0600
020600     ADD 1                           TO WS-CONTADOR-FASES.        SCMP0600
020700     CALL "SCMP0630"                 USING WS-COM-AREA.           SCMP0600
020800*                                                                 SCMP0600
020900 P400-FIM.                                                        SCMP0600
021000*                                                                 SCMP0600
021100 P900-ENCERRA.                                                    SCMP0600
021200*                                                                 SCMP0600
021300     DISPLAY "SCMP0600 - LINHAS LIDAS......: "                    SCMP0600
021400             CAT-QTD-LINHAS-LIDAS.                                SCMP0600
021500     DISPLAY "SCMP0600 - LINHAS DESCARTADAS.: "                   SCMP0600
021600             CAT-QTD-LINHAS-DESCARTADAS.                          SCMP0600
021700     DISPLAY "SCMP0600 - ARQUIVOS IGNORADOS.: "                   SCMP0600
021800             CAT-QTD-ARQUIVOS-IGNORADOS.                          SCMP0600
021900     DISPLAY "SCMP0600 - SOBREVIV. POR GRUPO: "                   SCMP0600
022000             CAT-QTD-SOBREV-GRUPO.                                SCMP0600
022100     DISPLAY "SCMP0600 - GRAVADOS NA SAIDA..: "                   SCMP0600
022200             CAT-QTD-GRAVADOS-SAIDA.                              SCMP0600
022300     DISPLAY "SCMP0600 - FASES EXECUTADAS...: "                   SCMP0600
022400             WS-CONTADOR-FASES.                                   SCMP0600
022500     DISPLAY "SCMP0600 - FIM DO JOB".                             SCMP0600
022600*                                                                 SCMP0600
022700     GOBACK.                                                      SCMP0600
022800*                                                                 SCMP0600
022900 P900-FIM.                                                        SCMP0600
023000*                                                                 SCMP0600
023100 END PROGRAM SCMP0600.                                            SCMP0600
