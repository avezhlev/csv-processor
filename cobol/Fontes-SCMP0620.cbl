000100******************************************************************SCMP0620
000200* PROGRAM-ID: SCMP0620                                            SCMP0620
000300* PURPOSE:    SELECAO DO CATALOGO EXTERNO - APLICA O LIMITE DE    SCMP0620
000400*             REGISTROS POR GRUPO (CODIGO DE PRODUTO), DESCARTA   SCMP0620
000500*             REGISTROS REPETIDOS DENTRO DO MESMO GRUPO E, EM     SCMP0620
000600*             SEGUIDA, APLICA O LIMITE GLOBAL DE SAIDA PELA       SCMP0620
000700*             ORDEM DE CLASSIFICACAO PRECO/CODIGO/CONDICAO/UF.    SCMP0620
000800*             DUAS FASES DE SORT EM SEQUENCIA - CADA UMA GRAVA O  SCMP0620
000900*             SEU PROPRIO ARQUIVO DE TRABALHO INTERMEDIARIO.      SCMP0620
001000******************************************************************SCMP0620
001100 IDENTIFICATION DIVISION.                                         SCMP0620
001200 PROGRAM-ID.    SCMP0620.                                         SCMP0620
001300 AUTHOR.        MARIA SILVA FRANCO.                               SCMP0620
001400 INSTALLATION.  CPD COMPRAS-MERCADO.                              SCMP0620
001500 DATE-WRITTEN.  15/04/1987.                                       SCMP0620
001600 DATE-COMPILED.                                                   SCMP0620
001700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.                 SCMP0620
001800******************************************************************SCMP0620
001900* HISTORICO DE ALTERACOES                                         SCMP0620
002000*-----------------------------------------------------------------SCMP0620
002100* DATA       AUTOR  CHAMADO   DESCRICAO                           SCMP0620
002200*-----------------------------------------------------------------SCMP0620
002300* 15/04/1987 MSF    SCM-119   VERSAO INICIAL - SORT DO CATALOGO   SCMP0620
002400*                             POR GRUPO COM LIMITE DE REGISTROS.  SCMP0620
002500* 03/08/1987 MSF    SCM-122   INCLUSAO DA SEGUNDA FASE DE SORT    SCMP0620
002600*                             PARA O LIMITE GLOBAL DE SAIDA.      SCMP0620
002700* 14/12/1989 AR     SCM-135   DESCARTE DE REGISTROS DUPLICADOS    SCMP0620
002800*                             DENTRO DO MESMO GRUPO (MESMO CODIGO SCMP0620
002900*                             CONDICAO E UF, MESMO PRECO).        SCMP0620
003000* 06/06/1993 RAF    SCM-149   CONTADOR DE SOBREVIVENTES POR       SCMP0620
003100*                             GRUPO PASSOU A COMUNICAR AO JOB     SCMP0620
003200*                             PRINCIPAL VIA AREA DE PARAMETROS.   SCMP0620
003300* 11/09/1998 RAF    SCM-160   AJUSTE Y2K - NAO AFETA ESTE FONTE   SCMP0620
003400*                             (NAO HA CAMPO DE DATA), REVISADO    SCMP0620
003500*                             POR EXIGENCIA DO COMITE Y2K DO CPD. SCMP0620
003600* 17/01/2001 MSF    SCM-166   TROCA DO ARQUIVO DE TRABALHO DO     SCMP0620
003700*                             SORT DE DISCO LOCAL PARA DATASET    SCMP0620
003800*                             DE NOME LOGICO PADRONIZADO.         SCMP0620
003900* 04/05/2002 AR     SCM-171   PADRONIZACAO DO CABECALHO CONFORME  SCMP0620
004000*                             NORMA DE PROGRAMACAO DO CPD.        SCMP0620
004100* 08/04/2024 AR     SCM-119   REVISAO GERAL PARA O NOVO FEED DE   SCMP0620
004200*                             CATALOGO EXTERNO (PORTE ORIGINAL).  SCMP0620
004300******************************************************************SCMP0620
004400*                                                                 SCMP0620
004500 ENVIRONMENT DIVISION.                                            SCMP0620
004600 CONFIGURATION SECTION.                                           SCMP0620
004700 SOURCE-COMPUTER.   IBM-4381.                                     SCMP0620
004800 OBJECT-COMPUTER.   IBM-4381.                                     SCMP0620
004900 SPECIAL-NAMES.                                                   SCMP0620
005000     C01 IS TOP-OF-FORM                                           SCMP0620
005100     CLASS DIGITO-VALIDO IS "0" THRU "9"                          SCMP0620
005200     UPSI-0 ON  STATUS IS CHAVE-TRACE-LIGADA                      SCMP0620
005300     UPSI-0 OFF STATUS IS CHAVE-TRACE-DESLIGADA.                  SCMP0620
005400*                                                                 SCMP0620
005500 INPUT-OUTPUT SECTION.                                            SCMP0620
005600 FILE-CONTROL.                                                    SCMP0620
005700*                                                                 SCMP0620
005800     SELECT WK-CATALOGO-BRUTO ASSIGN TO "WKCATBRT"                SCMP0620
005900          ORGANIZATION   IS SEQUENTIAL                            SCMP0620
006000          ACCESS         IS SEQUENTIAL                            SCMP0620
006100          FILE STATUS    IS WS-FS-CATALOGO-BRUTO.                 SCMP0620
006200*                                                                 SCMP0620
006300     SELECT WK-CATALOGO-GRUPO ASSIGN TO "WKCATGRP"                SCMP0620
006400          ORGANIZATION   IS SEQUENTIAL                            SCMP0620
006500          ACCESS         IS SEQUENTIAL                            SCMP0620
006600          FILE STATUS    IS WS-FS-CATALOGO-GRUPO.                 SCMP0620
006700*                                                                 SCMP0620
006800     SELECT WK-CATALOGO-FINAL ASSIGN TO "WKCATFIN"                SCMP0620
006900          ORGANIZATION   IS SEQUENTIAL                            SCMP0620
007000          ACCESS         IS SEQUENTIAL                            SCMP0620
007100          FILE STATUS    IS WS-FS-CATALOGO-FINAL.                 SCMP0620
007200*                                                                 SCMP0620
007300     SELECT SORT-REGISTRO-1  ASSIGN TO "SRT1WORK".                SCMP0620
007400*                                                                 SCMP0620
007500     SELECT SORT-REGISTRO-2  ASSIGN TO "SRT2WORK".                SCMP0620
007600*                                                                 SCMP0620
007700 DATA DIVISION.                                                   SCMP0620
007800 FILE SECTION.                                                    SCMP0620
007900*                                                                 SCMP0620
008000 FD  WK-CATALOGO-BRUTO.                                           SCMP0620
008100 01  REG-CATALOGO-BRUTO              PIC X(158).                  SCMP0620
008200*                                                                 SCMP0620
008300 FD  WK-CATALOGO-GRUPO.                                           SCMP0620
008400 01  REG-CATALOGO-GRUPO              PIC X(158).                  SCMP0620
008500*                                                                 SCMP0620
008600 FD  WK-CATALOGO-FINAL.                                           SCMP0620
008700 01  REG-CATALOGO-FINAL              PIC X(158).                  SCMP0620
008800*                                                                 SCMP0620
008900*    ORDEM DE CLASSIFICACAO DA 1A FASE: CODIGO DE PRODUTO (CHAVE  SCMP0620
009000*    DE GRUPO), DEPOIS PRECO/CONDICAO/UF PARA O DESEMPATE DENTRO  SCMP0620
009100*    DO GRUPO E PARA A DETECCAO DE REGISTROS REPETIDOS.           SCMP0620
009200*                                                                 SCMP0620
009300 SD  SORT-REGISTRO-1.                                             SCMP0620
009400 01  REGISTRO-SORT-1.                                             SCMP0620
009500     05  SD1-COD-PRODUTO             PIC S9(09).                  SCMP0620
009600     05  SD1-VLR-PRECO                PIC S9(09)V9(02).           SCMP0620
009700     05  SD1-COD-CONDICAO             PIC X(20).                  SCMP0620
009800     05  SD1-SGL-ESTADO               PIC X(02).                  SCMP0620
009900     05  SD1-DESC-PRODUTO             PIC X(100).                 SCMP0620
010000     05  FILLER                       PIC X(10).                  SCMP0620
010100*                                                                 SCMP0620
010200*    ORDEM DE CLASSIFICACAO DA 2A FASE: PRECO, CODIGO, CONDICAO   SCMP0620
010300*    E UF - CRITERIO DE DESEMPATE GLOBAL DO EXTRATO (REGRA DE     SCMP0620
010400*    NEGOCIO 2), JA SEM A CHAVE DE GRUPO NA FRENTE.               SCMP0620
010500*                                                                 SCMP0620
010600 SD  SORT-REGISTRO-2.                                             SCMP0620
010700 01  REGISTRO-SORT-2.                                             SCMP0620
010800     05  SD2-VLR-PRECO                PIC S9(09)V9(02).           SCMP0620
010900     05  SD2-COD-PRODUTO              PIC S9(09).                 SCMP0620
011000     05  SD2-COD-CONDICAO             PIC X(20).                  SCMP0620
011100     05  SD2-SGL-ESTADO               PIC X(02).                  SCMP0620
011200     05  SD2-DESC-PRODUTO             PIC X(100).                 SCMP0620
011300     05  FILLER                       PIC X(10).                  SCMP0620
011400*                                                                 SCMP0620
011500 WORKING-STORAGE SECTION.                                         SCMP0620
011600*                                                                 SCMP0620
011700 01  WS-REG-CATALOGO.                                             SCMP0620
011800     COPY CATPROD.                                                SCMP0620
011900*                                                                 SCMP0620
012000 77  WS-FS-CATALOGO-BRUTO             PIC X(02).                  SCMP0620
012100     88  WS-FS-CATALOGO-BRUTO-OK          VALUE "00".             SCMP0620
012200*                                                                 SCMP0620
012300 77  WS-FS-CATALOGO-GRUPO             PIC X(02).                  SCMP0620
012400     88  WS-FS-CATALOGO-GRUPO-OK          VALUE "00".             SCMP0620
012500*                                                                 SCMP0620
012600 77  WS-FS-CATALOGO-FINAL             PIC X(02).                  SCMP0620
012700     88  WS-FS-CATALOGO-FINAL-OK          VALUE "00".             SCMP0620
012800*                                                                 SCMP0620
012900 77  WS-FIM-BRUTO                     PIC X(01) VALUE "N".        SCMP0620
013000     88  FLAG-FIM-BRUTO                   VALUE "S".              SCMP0620
013100*                                                                 SCMP0620
013200 77  WS-FIM-GRUPO                     PIC X(01) VALUE "N".        SCMP0620
013300     88  FLAG-FIM-GRUPO                   VALUE "S".              SCMP0620
013400*                                                                 SCMP0620
013500 77  WS-FIM-SORT1                     PIC X(01) VALUE "N".        SCMP0620
013600     88  FLAG-FIM-SORT1                   VALUE "S".              SCMP0620
013700*                                                                 SCMP0620
013800 77  WS-FIM-SORT2                     PIC X(01) VALUE "N".        SCMP0620
013900     88  FLAG-FIM-SORT2                   VALUE "S".              SCMP0620
014000*                                                                 SCMP0620
014100 77  WS-IND-GRAVA-REG                 PIC X(01) VALUE "S".        SCMP0620
014200     88  WS-GRAVA-REGISTRO                VALUE "S".              SCMP0620
014300     88  WS-NAO-GRAVA-REGISTRO            VALUE "N".              SCMP0620
014400*                                                                 SCMP0620
014500 77  WS-IND-PRIMEIRO-REG-GRUPO        PIC X(01) VALUE "S".        SCMP0620
014600     88  WS-PRIMEIRO-REG-GRUPO            VALUE "S".              SCMP0620
014700     88  WS-NAO-PRIMEIRO-REG-GRUPO        VALUE "N".              SCMP0620
014800*                                                                 SCMP0620
014900*    "CHAVE ANTERIOR" DA QUEBRA DE CONTROLE (GRUPO E REGISTRO     SCMP0620
015000*    REPETIDO) - MESMA TECNICA DE CAMPOS "-ANT" USADA NOS         SCMP0620
015100*    RELATORIOS DE PRECO DO SISTEMA.                              SCMP0620
015200*                                                                 SCMP0620
015300 01  WS-COD-PRODUTO-ANT               PIC S9(09) VALUE ZERO.      SCMP0620
015400 01  WS-COD-PRODUTO-ANT-ALFA REDEFINES WS-COD-PRODUTO-ANT         SCMP0620
015500                                     PIC X(09).                   SCMP0620
015600*                                                                 SCMP0620
015700 01  WS-VLR-PRECO-ANT                 PIC S9(09)V9(02) VALUE ZERO.SCMP0620
015800 01  WS-VLR-PRECO-ANT-EDICAO REDEFINES WS-VLR-PRECO-ANT           SCMP0620
015900                                     PIC 9(09)V9(02).             SCMP0620
016000*                                                                 SCMP0620
016100 01  WS-COD-CONDICAO-ANT              PIC X(20) VALUE SPACES.     SCMP0620
016200 01  WS-SGL-ESTADO-ANT                PIC X(02) VALUE SPACES.     SCMP0620
016300*                                                                 SCMP0620
016400 01  WS-VLR-PRECO-ATUAL               PIC S9(09)V9(02) VALUE ZERO.SCMP0620
016500 01  WS-VLR-PRECO-ATUAL-EDICAO REDEFINES WS-VLR-PRECO-ATUAL       SCMP0620
016600                                     PIC 9(09)V9(02).             SCMP0620
016700*                                                                 SCMP0620
016800 77  WS-QTD-REG-GRUPO-ATUAL           PIC 9(07) COMP VALUE ZERO.  SCMP0620
016900 77  WS-QTD-REG-FINAL-ATUAL           PIC 9(07) COMP VALUE ZERO.  SCMP0620
017000*                                                                 SCMP0620
017100 LINKAGE SECTION.                                                 SCMP0620
017200*                                                                 SCMP0620
017300 01  LK-COM-AREA.                                                 SCMP0620
017400     COPY CATPARM.                                                SCMP0620
017500*                                                                 SCMP0620
017600 PROCEDURE DIVISION USING LK-COM-AREA.                            SCMP0620
017700*                                                                 SCMP0620
017800 MAIN-PROCEDURE.                                                  SCMP0620
017900*                                                                 SCMP0620
018000     PERFORM P100-INICIALIZA          THRU P100-FIM.              SCMP0620
018100*                                                                 SCMP0620
018200     IF CAT-SEM-ERRO-FATAL                                        SCMP0620
018300         IF CAT-LIMITE-GRUPO = ZERO OR CAT-LIMITE-TOTAL = ZERO    SCMP0620
018400             PERFORM P150-GERA-SAIDA-VAZIA                        SCMP0620
018500                                     THRU P150-FIM                SCMP0620
018600         ELSE                                                     SCMP0620
018700             PERFORM P300-SELECIONA-POR-GRUPO                     SCMP0620
018800                                     THRU P300-FIM                SCMP0620
018900             PERFORM P500-SELECIONA-GLOBAL                        SCMP0620
019000                                     THRU P500-FIM                SCMP0620
019100         END-IF                                                   SCMP0620
019200     END-IF.                                                      SCMP0620
019300*                                                                 SCMP0620
019400     PERFORM P900-FIM.                                            SCMP0620
019500*                                                                 SCMP0620
019600 P100-INICIALIZA.                                                 SCMP0620
019700*                                                                 SCMP0620
019800     SET  CAT-SEM-ERRO-FATAL          TO TRUE.                    SCMP0620
019900     MOVE ZERO                        TO WS-QTD-REG-GRUPO-ATUAL   SCMP0620
020000                                          WS-QTD-REG-FINAL-ATUAL. SCMP0620
020100     MOVE "N"                         TO WS-FIM-BRUTO             SCMP0620
020200                                          WS-FIM-GRUPO            SCMP0620
020300                                          WS-FIM-SORT1            SCMP0620
020400                                          WS-FIM-SORT2.           SCMP0620
020500*                                                                 SCMP0620
020600 P100-FIM.                                                        SCMP0620
020700*                                                                 SCMP0620
020800 P150-GERA-SAIDA-VAZIA.                                           SCMP0620
020900*                                                                 SCMP0620
021000*        LIMITE DE GRUPO OU LIMITE GLOBAL IGUAL A ZERO - REGRA    SCMP0620
021100*        DE NEGOCIO 3/4 EXIGE EXTRATO SEM NENHUM REGISTRO.        SCMP0620
021200*                                                                 SCMP0620
021300     OPEN OUTPUT WK-CATALOGO-FINAL.                               SCMP0620
021400*                                                                 SCMP0620
021500     IF NOT WS-FS-CATALOGO-FINAL-OK                               SCMP0620
021600         DISPLAY "SCMP0620 - ERRO NA ABERTURA DO CATALOGO "       SCMP0620
021700                 "FINAL. FILE STATUS: " WS-FS-CATALOGO-FINAL      SCMP0620
021800         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0620
021900     ELSE                                                         SCMP0620
022000         CLOSE WK-CATALOGO-FINAL                                  SCMP0620
022100     END-IF.                                                      SCMP0620
022200*                                                                 SCMP0620
022300 P150-FIM.                                                        SCMP0620
022400*                                                                 SCMP0620
022500******************************************************************SCMP0620
022600* P300 - 1A FASE: SORT POR GRUPO (CODIGO DE PRODUTO) COM LIMITE   SCMP0620
022700* DE REGISTROS POR GRUPO E DESCARTE DE REGISTROS REPETIDOS.       SCMP0620
022800******************************************************************SCMP0620
022900 P300-SELECIONA-POR-GRUPO.                                        SCMP0620
023000*                                                                 SCMP0620
023100     SORT SORT-REGISTRO-1                                         SCMP0620
023200             ON ASCENDING KEY SD1-COD-PRODUTO                     SCMP0620
023300             ON ASCENDING KEY SD1-VLR-PRECO                       SCMP0620
023400             ON ASCENDING KEY SD1-COD-CONDICAO                    SCMP0620
023500             ON ASCENDING KEY SD1-SGL-ESTADO                      SCMP0620
023600         INPUT  PROCEDURE IS P310-LE-CATALOGO-BRUTO               SCMP0620
023700                         THRU P310-FIM                            SCMP0620
023800         OUTPUT PROCEDURE IS P330-LIMITA-POR-GRUPO                SCMP0620
023900                         THRU P330-FIM.                           SCMP0620
024000*                                                                 SCMP0620
024100 P300-FIM.                                                        SCMP0620
024200*                                                                 SCMP0620
024300 P310-LE-CATALOGO-BRUTO.                                          SCMP0620
024400*                                                                 SCMP0620
024500     OPEN INPUT WK-CATALOGO-BRUTO.                                SCMP0620
024600*                                                                 SCMP0620
024700     IF NOT WS-FS-CATALOGO-BRUTO-OK                               SCMP0620
024800         DISPLAY "SCMP0620 - ERRO NA ABERTURA DO CATALOGO "       SCMP0620
024900                 "BRUTO. FILE STATUS: " WS-FS-CATALOGO-BRUTO      SCMP0620
025000         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0620
025100     ELSE                                                         SCMP0620
025200         PERFORM P320-LE-UM-REG-BRUTO                             SCMP0620
025300                                     THRU P320-FIM                SCMP0620
025400                 UNTIL FLAG-FIM-BRUTO                             SCMP0620
025500         CLOSE WK-CATALOGO-BRUTO                                  SCMP0620
025600     END-IF.                                                      SCMP0620
025700*                                                                 SCMP0620
025800 P310-FIM.                                                        SCMP0620
025900*                                                                 SCMP0620
026000 P320-LE-UM-REG-BRUTO.                                            SCMP0620
026100*                                                                 SCMP0620
026200     READ WK-CATALOGO-BRUTO INTO WS-REG-CATALOGO                  SCMP0620
026300         AT END                                                   SCMP0620
026400             SET  FLAG-FIM-BRUTO      TO TRUE                     SCMP0620
026500         NOT AT END                                               SCMP0620
026600             MOVE CAT-COD-PRODUTO     TO SD1-COD-PRODUTO          SCMP0620
026700             MOVE CAT-VLR-PRECO       TO SD1-VLR-PRECO            SCMP0620
026800             MOVE CAT-COD-CONDICAO    TO SD1-COD-CONDICAO         SCMP0620
026900             MOVE CAT-SGL-ESTADO      TO SD1-SGL-ESTADO           SCMP0620
027000             MOVE CAT-DESC-PRODUTO    TO SD1-DESC-PRODUTO         SCMP0620
027100             RELEASE REGISTRO-SORT-1                              SCMP0620
027200     END-READ.                                                    SCMP0620
027300*                                                                 SCMP0620
027400 P320-FIM.                                                        SCMP0620
027500*                                                                 SCMP0620
027600 P330-LIMITA-POR-GRUPO.                                           SCMP0620
027700*                                                                 SCMP0620
027800     OPEN OUTPUT WK-CATALOGO-GRUPO.                               SCMP0620
027900*                                                                 SCMP0620
028000     IF NOT WS-FS-CATALOGO-GRUPO-OK                               SCMP0620
028100         DISPLAY "SCMP0620 - ERRO NA ABERTURA DO CATALOGO "       SCMP0620
028200                 "DE GRUPO. FILE STATUS: " WS-FS-CATALOGO-GRUPO   SCMP0620
028300         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0620
028400     ELSE                                                         SCMP0620
028500         SET  WS-PRIMEIRO-REG-GRUPO   TO TRUE                     SCMP0620
028600         MOVE ZERO                    TO WS-QTD-REG-GRUPO-ATUAL   SCMP0620
028700         PERFORM P340-RETORNA-UM-REG-SORT1                        SCMP0620
028800                                     THRU P340-FIM                SCMP0620
028900                 UNTIL FLAG-FIM-SORT1                             SCMP0620
029000         CLOSE WK-CATALOGO-GRUPO                                  SCMP0620
029100     END-IF.                                                      SCMP0620
029200*                                                                 SCMP0620
029300 P330-FIM.                                                        SCMP0620
029400*                                                                 SCMP0620
029500 P340-RETORNA-UM-REG-SORT1.                                       SCMP0620
029600*                                                                 SCMP0620
029700     RETURN SORT-REGISTRO-1                                       SCMP0620
029800         AT END                                                   SCMP0620
029900             SET  FLAG-FIM-SORT1      TO TRUE                     SCMP0620
030000         NOT AT END                                               SCMP0620
030100             PERFORM P350-AVALIA-GRUPO                            SCMP0620
030200                                     THRU P350-FIM                SCMP0620
030300     END-RETURN.                                                  SCMP0620
030400*                                                                 SCMP0620
030500 P340-FIM.                                                        SCMP0620
030600*                                                                 SCMP0620
030700 P350-AVALIA-GRUPO.                                               SCMP0620
030800*                                                                 SCMP0620
030900     SET  WS-GRAVA-REGISTRO           TO TRUE.                    SCMP0620
031000*                                                                 SCMP0620
031100     IF WS-PRIMEIRO-REG-GRUPO                                     SCMP0620
031200         SET  WS-NAO-PRIMEIRO-REG-GRUPO                           SCMP0620
031300                                     TO TRUE                      SCMP0620
031400     ELSE                                                         SCMP0620
031500         IF SD1-COD-PRODUTO NOT = WS-COD-PRODUTO-ANT              SCMP0620
031600*                NOVO GRUPO - REINICIA O CONTADOR DO GRUPO.       SCMP0620
031700             MOVE ZERO                TO WS-QTD-REG-GRUPO-ATUAL   SCMP0620
031800         ELSE                                                     SCMP0620
031900             IF SD1-VLR-PRECO     = WS-VLR-PRECO-ANT              SCMP0620
032000                AND SD1-COD-CONDICAO = WS-COD-CONDICAO-ANT        SCMP0620
032100                AND SD1-SGL-ESTADO   = WS-SGL-ESTADO-ANT          SCMP0620
032200*                    REGISTRO IDENTICO AO ANTERIOR NO MESMO       SCMP0620
032300*                    GRUPO - REGRA DE NEGOCIO 7, DESCARTA.        SCMP0620
032400                 SET  WS-NAO-GRAVA-REGISTRO                       SCMP0620
032500                                     TO TRUE                      SCMP0620
032600             END-IF                                               SCMP0620
032700         END-IF                                                   SCMP0620
032800     END-IF.                                                      SCMP0620
032900*                                                                 SCMP0620
033000     IF WS-GRAVA-REGISTRO                                         SCMP0620
033100         IF WS-QTD-REG-GRUPO-ATUAL NOT < CAT-LIMITE-GRUPO         SCMP0620
033200*                GRUPO JA ATINGIU O LIMITE - REGRA DE NEGOCIO 3.  SCMP0620
033300             SET  WS-NAO-GRAVA-REGISTRO                           SCMP0620
033400                                     TO TRUE                      SCMP0620
033500         END-IF                                                   SCMP0620
033600     END-IF.                                                      SCMP0620
033700*                                                                 SCMP0620
033800     IF WS-GRAVA-REGISTRO                                         SCMP0620
033900         ADD 1                        TO WS-QTD-REG-GRUPO-ATUAL   SCMP0620
034000         ADD 1                        TO CAT-QTD-SOBREV-GRUPO     SCMP0620
034100         MOVE SD1-COD-PRODUTO         TO CAT-COD-PRODUTO          SCMP0620
034200         MOVE SD1-VLR-PRECO           TO CAT-VLR-PRECO            SCMP0620
034300         MOVE SD1-COD-CONDICAO        TO CAT-COD-CONDICAO         SCMP0620
034400         MOVE SD1-SGL-ESTADO          TO CAT-SGL-ESTADO           SCMP0620
034500         MOVE SD1-DESC-PRODUTO        TO CAT-DESC-PRODUTO         SCMP0620
034600         SET  CAT-REGISTRO-VALIDO     TO TRUE                     SCMP0620
034700         WRITE REG-CATALOGO-GRUPO     FROM WS-REG-CATALOGO        SCMP0620
034800     END-IF.                                                      SCMP0620
034900*                                                                 SCMP0620
035000     MOVE SD1-COD-PRODUTO             TO WS-COD-PRODUTO-ANT.      SCMP0620
035100     MOVE SD1-VLR-PRECO                TO WS-VLR-PRECO-ANT.       SCMP0620
035200     MOVE SD1-COD-CONDICAO             TO WS-COD-CONDICAO-ANT.    SCMP0620
035300     MOVE SD1-SGL-ESTADO               TO WS-SGL-ESTADO-ANT.      SCMP0620
035400*                                                                 SCMP0620
035500 P350-FIM.                                                        SCMP0620
035600*                                                                 SCMP0620
035700******************************************************************SCMP0620
035800* P500 - 2A FASE: SORT GLOBAL POR PRECO/CODIGO/CONDICAO/UF COM    SCMP0620
035900* O LIMITE TOTAL DE REGISTROS DO EXTRATO DE SAIDA.                SCMP0620
036000******************************************************************SCMP0620
036100 P500-SELECIONA-GLOBAL.                                           SCMP0620
036200*                                                                 SCMP0620
036300     SORT SORT-REGISTRO-2                                         SCMP0620
036400             ON ASCENDING KEY SD2-VLR-PRECO                       SCMP0620
036500             ON ASCENDING KEY SD2-COD-PRODUTO                     SCMP0620
036600             ON ASCENDING KEY SD2-COD-CONDICAO                    SCMP0620
036700             ON ASCENDING KEY SD2-SGL-ESTADO                      SCMP0620
036800         INPUT  PROCEDURE IS P510-LE-CATALOGO-GRUPO               SCMP0620
036900                         THRU P510-FIM                            SCMP0620
037000         OUTPUT PROCEDURE IS P530-LIMITA-GLOBAL                   SCMP0620
037100                         THRU P530-FIM.                           SCMP0620
037200*                                                                 SCMP0620
037300 P500-FIM.                                                        SCMP0620
037400*                                                                 SCMP0620
037500 P510-LE-CATALOGO-GRUPO.                                          SCMP0620
037600*                                                                 SCMP0620
037700     OPEN INPUT WK-CATALOGO-GRUPO.                                SCMP0620
037800*                                                                 SCMP0620
037900     IF NOT WS-FS-CATALOGO-GRUPO-OK                               SCMP0620
038000         DISPLAY "SCMP0620 - ERRO NA RELEITURA DO CATALOGO "      SCMP0620
038100                 "DE GRUPO. FILE STATUS: " WS-FS-CATALOGO-GRUPO   SCMP0620
038200         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0620
038300     ELSE                                                         SCMP0620
038400         PERFORM P520-LE-UM-REG-GRUPO                             SCMP0620
038500                                     THRU P520-FIM                SCMP0620
038600                 UNTIL FLAG-FIM-GRUPO                             SCMP0620
038700         CLOSE WK-CATALOGO-GRUPO                                  SCMP0620
038800     END-IF.                                                      SCMP0620
038900*                                                                 SCMP0620
039000 P510-FIM.                                                        SCMP0620
039100*                                                                 SCMP0620
039200 P520-LE-UM-REG-GRUPO.                                            SCMP0620
039300*                                                                 SCMP0620
039400     READ WK-CATALOGO-GRUPO INTO WS-REG-CATALOGO                  SCMP0620
039500         AT END                                                   SCMP0620
039600             SET  FLAG-FIM-GRUPO      TO TRUE                     SCMP0620
039700         NOT AT END                                               SCMP0620
039800             MOVE CAT-VLR-PRECO       TO SD2-VLR-PRECO            SCMP0620
039900             MOVE CAT-COD-PRODUTO     TO SD2-COD-PRODUTO          SCMP0620
040000             MOVE CAT-COD-CONDICAO    TO SD2-COD-CONDICAO         SCMP0620
040100             MOVE CAT-SGL-ESTADO      TO SD2-SGL-ESTADO           SCMP0620
040200             MOVE CAT-DESC-PRODUTO    TO SD2-DESC-PRODUTO         SCMP0620
040300             RELEASE REGISTRO-SORT-2                              SCMP0620
040400     END-READ.                                                    SCMP0620
040500*                                                                 SCMP0620
040600 P520-FIM.                                                        SCMP0620
040700*                                                                 SCMP0620
040800 P530-LIMITA-GLOBAL.                                              SCMP0620
040900*                                                                 SCMP0620
041000     OPEN OUTPUT WK-CATALOGO-FINAL.                               SCMP0620
041100*                                                                 SCMP0620
041200     IF NOT WS-FS-CATALOGO-FINAL-OK                               SCMP0620
041300         DISPLAY "SCMP0620 - ERRO NA ABERTURA DO CATALOGO "       SCMP0620
041400                 "FINAL. FILE STATUS: " WS-FS-CATALOGO-FINAL      SCMP0620
041500         SET  CAT-ERRO-FATAL          TO TRUE                     SCMP0620
041600     ELSE                                                         SCMP0620
041700         MOVE ZERO                    TO WS-QTD-REG-FINAL-ATUAL   SCMP0620
041800         PERFORM P540-RETORNA-UM-REG-SORT2                        SCMP0620
041900                                     THRU P540-FIM                SCMP0620
042000                 UNTIL FLAG-FIM-SORT2                             SCMP0620
042100         CLOSE WK-CATALOGO-FINAL                                  SCMP0620
042200     END-IF.                                                      SCMP0620
042300*                                                                 SCMP0620
042400 P530-FIM.                                                        SCMP0620
042500*                                                                 SCMP0620
042600 P540-RETORNA-UM-REG-SORT2.                                       SCMP0620
042700*                                                                 SCMP0620
042800     RETURN SORT-REGISTRO-2                                       SCMP0620
042900         AT END                                                   SCMP0620
043000             SET  FLAG-FIM-SORT2      TO TRUE                     SCMP0620
043100         NOT AT END                                               SCMP0620
043200             PERFORM P550-GRAVA-SE-DENTRO-LIMITE                  SCMP0620
043300                                     THRU P550-FIM                SCMP0620
043400     END-RETURN.                                                  SCMP0620
043500*                                                                 SCMP0620
043600 P540-FIM.                                                        SCMP0620
043700*                                                                 SCMP0620
043800 P550-GRAVA-SE-DENTRO-LIMITE.                                     SCMP0620
043900*                                                                 SCMP0620
044000     IF WS-QTD-REG-FINAL-ATUAL < CAT-LIMITE-TOTAL                 SCMP0620
044100         ADD 1                        TO WS-QTD-REG-FINAL-ATUAL   SCMP0620
044200         MOVE SD2-VLR-PRECO           TO WS-VLR-PRECO-ATUAL       SCMP0620
044300         MOVE SD2-COD-PRODUTO         TO CAT-COD-PRODUTO          SCMP0620
044400         MOVE WS-VLR-PRECO-ATUAL      TO CAT-VLR-PRECO            SCMP0620
044500         MOVE SD2-COD-CONDICAO        TO CAT-COD-CONDICAO         SCMP0620
044600         MOVE SD2-SGL-ESTADO          TO CAT-SGL-ESTADO           SCMP0620
044700         MOVE SD2-DESC-PRODUTO        TO CAT-DESC-PRODUTO         SCMP0620
044800         SET  CAT-REGISTRO-VALIDO     TO TRUE                     SCMP0620
044900         WRITE REG-CATALOGO-FINAL     FROM WS-REG-CATALOGO        SCMP0620
045000     END-IF.                                                      SCMP0620
045100*                                                                 SCMP0620
045200 P550-FIM.                                                        SCMP0620
045300*                                                                 SCMP0620
045400 P900-FIM.                                                        SCMP0620
045500*                                                                 SCMP0620
045600     GOBACK.                                                      SCMP0620
045700*                                                                 SCMP0620
045800 END PROGRAM SCMP0620.                                            SCMP0620
